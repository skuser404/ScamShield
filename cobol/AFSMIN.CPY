000010******************************************************************
000020*               COPY AFSMIN - REGISTRO SMS-INPUT                *
000030*   LAYOUT DEL ARCHIVO DE ENTRADA DE MENSAJES SMS PARA EL        *
000040*   MOTOR ANTIFRAUDE SCAMSHIELD.  LONGITUD FIJA: 200 BYTES.      *
000050*   NOTA: LOS 200 BYTES SE CONSUMEN COMPLETOS ENTRE REMITENTE    *
000060*   Y TEXTO DEL MENSAJE, POR LO QUE ESTE REGISTRO NO LLEVA       *
000070*   FILLER DE RELLENO (UNICA EXCEPCION EN TODO EL SISTEMA).      *
000080******************************************************************
000090 01  REG-SMS-INPUT.
000100     02  SI-SENDER               PIC X(20).
000110*        NUMERO O IDENTIFICADOR ALFANUMERICO DEL REMITENTE
000120     02  SI-MESSAGE-TEXT         PIC X(180).
000130*        TEXTO DEL MENSAJE, RELLENO CON ESPACIOS A LA DERECHA

000010******************************************************************
000020* PROGRAMA    : AFRGPRAL                                         *
000030* APLICACION  : AFISHIELD - DETECCION DE FRAUDE TELEFONICO       *
000040* TIPO        : PROGRAMA PRINCIPAL (BATCH)                       *
000050* DESCRIPCION : PROGRAMA PRINCIPAL DEL LOTE NOCTURNO DE          *
000060*             : DETECCION DE FRAUDE.  LEE CALL-INPUT Y SMS-INPUT,*
000070*             : CALIFICA CADA REGISTRO LLAMANDO A AFANLCL Y      *
000080*             : AFANLSM, ESCRIBE CALL-DETAIL Y SMS-DETAIL, Y AL  *
000090*             : FINAL IMPRIME EL REPORTE RISK-REPORT CON LAS     *
000100*             : ESTADISTICAS POR TIPO, LA DISTRIBUCION COMBINADA *
000110*             : DE NIVELES DE RIESGO Y LOS TOTALES GENERALES.     *
000120* ARCHIVOS    : CALL-INPUT, SMS-INPUT (ENTRADA)                  *
000130*             : CALL-DETAIL, SMS-DETAIL, RISK-REPORT (SALIDA)    *
000140* PROGRAMA(S) : AFANLCL, AFANLSM, AFMOTOR                        *
000150******************************************************************
000160*                C A M B I O S   A L   P R O G R A M A           *
000170*------------------------------------------------------------------
000180* FECHA     PROGRAMADOR        TICKET    DESCRIPCION              *
000190* --------  -----------------  --------  ------------------------ *
000200* 03/11/88  M.A. SAGASTUME     N/A       VERSION INICIAL, SOLO   *
000210*                                        CALL-INPUT Y REPORTE    *
000220*                                        DE LLAMADAS             *
000230* 19/07/90  M.A. SAGASTUME     SR-0135   SE AGREGA EL LADO DE    *
000240*                                        MENSAJES SMS            *
000250* 08/02/93  R. CASTELLANOS     SR-0190   SE AGREGA LA SECCION DE *
000260*                                        DISTRIBUCION DE NIVELES *
000270*                                        COMBINADA EN EL REPORTE *
000280* 25/10/95  E. DE LEON         SR-0240   SE AGREGA LA LLAMADA DE *
000290*                                        MUESTRA A AFMOTOR PARA  *
000300*                                        DEMOSTRAR EL PUNTAJE    *
000310*                                        GENERAL COMBINADO       *
000320* 11/12/98  V.H. ORELLANA      Y2K-015   REVISION Y2K - PROGRAMA *
000330*                                        NO MANEJA FECHAS, SIN   *
000340*                                        CAMBIOS DE DATOS        *
000350* 27/05/99  V.H. ORELLANA      Y2K-015   CIERRE DE CERTIFICACION *
000360*                                        Y2K PARA ESTE MODULO    *
000370* 14/03/02  C. PINEDA          SR-0322   SE AGREGA EL TOTAL      *
000380*                                        GENERAL Y EL NIVEL MAS  *
000390*                                        COMUN AL PIE DEL        *
000400*                                        REPORTE                 *
000410* 09/10/04  J. MENDEZ          SR-0352   SE CORRIGE EL ORDEN DE  *
000420*                                        DESEMPATE DEL NIVEL MAS *
000430*                                        COMUN (LOW, MEDIUM,     *
000440*                                        HIGH, CRITICAL)         *
000450* 17/03/05  C. PINEDA          SR-0365   SE REESTRUCTURAN LOS   *
000460*                                        CICLOS DE BUSQUEDA DEL *
000470*                                        NIVEL MAS COMUN Y DE   *
000480*                                        IMPRESION DEL REPORTE   *
000490*                                        A PARRAFOS DE ENTRADA Y *
000500*                                        SALIDA UNICA, SEGUN     *
000510*                                        ESTANDAR DEL            *
000520*                                        DEPARTAMENTO            *
000530******************************************************************
000540 IDENTIFICATION DIVISION.
000550 PROGRAM-ID.                   AFRGPRAL.
000560 AUTHOR.                       M.A. SAGASTUME.
000570 INSTALLATION.                 DEPARTAMENTO DE SISTEMAS.
000580 DATE-WRITTEN.                 03/11/88.
000590 DATE-COMPILED.                17/03/05.
000600 SECURITY.                     CONFIDENCIAL - USO INTERNO.
000610 ENVIRONMENT DIVISION.
000620 CONFIGURATION SECTION.
000630 SPECIAL-NAMES.
000640     C01 IS TOP-OF-FORM.
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670******************************************************************
000680*              A R C H I V O S   D E   E N T R A D A
000690******************************************************************
000700     SELECT CALL-INPUT  ASSIGN  TO CALLIN
000710            ORGANIZATION        IS SEQUENTIAL
000720            FILE STATUS         IS FS-CALLIN.
000730     SELECT SMS-INPUT   ASSIGN  TO SMSIN
000740            ORGANIZATION        IS SEQUENTIAL
000750            FILE STATUS         IS FS-SMSIN.
000760******************************************************************
000770*              A R C H I V O S   D E   S A L I D A
000780******************************************************************
000790     SELECT CALL-DETAIL ASSIGN  TO CALLDET
000800            ORGANIZATION        IS SEQUENTIAL
000810            FILE STATUS         IS FS-CALLDET.
000820     SELECT SMS-DETAIL  ASSIGN  TO SMSDET
000830            ORGANIZATION        IS SEQUENTIAL
000840            FILE STATUS         IS FS-SMSDET.
000850     SELECT RISK-REPORT ASSIGN  TO RISKRPT
000860            ORGANIZATION        IS SEQUENTIAL
000870            FILE STATUS         IS FS-RISKRPT.
000880 DATA DIVISION.
000890 FILE SECTION.
000900*1 -->REGISTROS DE LLAMADA SIN CALIFICAR
000910 FD  CALL-INPUT.
000920     COPY AFCLIN.
000930*2 -->REGISTROS DE SMS SIN CALIFICAR
000940 FD  SMS-INPUT.
000950     COPY AFSMIN.
000960*3 -->DETALLE CALIFICADO DE LLAMADAS
000970 FD  CALL-DETAIL.
000980     COPY AFCLDT.
000990*4 -->DETALLE CALIFICADO DE SMS
001000 FD  SMS-DETAIL.
001010     COPY AFSMDT.
001020*5 -->REPORTE DE ESTADISTICAS DEL LOTE
001030 FD  RISK-REPORT.
001040 01  REPORT-LINE                PIC X(132).
001050 WORKING-STORAGE SECTION.
001060******************************************************************
001070*        C O N T A D O R E S   D E   E S T A D I S T I C A S     *
001080******************************************************************
001090 COPY AFESTAD REPLACING ==TIPO== BY ==CALL==.
001100 COPY AFESTAD REPLACING ==TIPO== BY ==SMS==.
001110 01  WKS-FIN-ARCHIVOS              PIC 9(01) VALUE ZERO.
001120     88  WKS-END-CALLIN                      VALUE 1.
001130     88  WKS-END-SMSIN                        VALUE 2.
001140 01  FS-CALLIN                    PIC 9(02) VALUE ZERO.
001150 01  FS-SMSIN                      PIC 9(02) VALUE ZERO.
001160 01  FS-CALLDET                     PIC 9(02) VALUE ZERO.
001170 01  FS-SMSDET                       PIC 9(02) VALUE ZERO.
001180 01  FS-RISKRPT                       PIC 9(02) VALUE ZERO.
001190*----------------------------------------------------------------*
001200*   PROMEDIOS DE PUNTAJE POR TIPO, IGUAL FORMATO QUE EN AFMOTOR   *
001210*----------------------------------------------------------------*
001220 01  WKS-PROM-CALL                   PIC 9(03)V99 VALUE ZERO.
001230 01  WKS-PROM-CALL-R REDEFINES WKS-PROM-CALL.
001240     02  FILLER                  PIC 9(03).
001250     02  FILLER                  PIC V99.
001260 01  WKS-PROM-SMS                     PIC 9(03)V99 VALUE ZERO.
001270 01  WKS-PROM-SMS-R REDEFINES WKS-PROM-SMS.
001280     02  FILLER                  PIC 9(03).
001290     02  FILLER                  PIC V99.
001300 01  WKS-TASA-CALL                     PIC 9(03)V99 VALUE ZERO.
001310 01  WKS-TASA-SMS                       PIC 9(03)V99 VALUE ZERO.
001320*----------------------------------------------------------------*
001330*   SR-0190 - DISTRIBUCION DE NIVELES COMBINADA (LLAMADA+SMS),   *
001340*   ARMADA CON EL MISMO MODO FILLER + REDEFINES + OCCURS QUE     *
001350*   TABLA-DIAS EN CIERRES1                                       *
001360*----------------------------------------------------------------*
001370 01  WKS-CONTEOS-NIVEL-COMB.
001380     02  WKS-CNC-BAJO               PIC 9(07) COMP VALUE ZERO.
001390     02  WKS-CNC-MEDIO              PIC 9(07) COMP VALUE ZERO.
001400     02  WKS-CNC-ALTO               PIC 9(07) COMP VALUE ZERO.
001410     02  WKS-CNC-CRITICO            PIC 9(07) COMP VALUE ZERO.
001420 01  TAB-CONTEOS-NIVEL REDEFINES WKS-CONTEOS-NIVEL-COMB.
001430     02  CONTEO-NIVEL-COMB           PIC 9(07) COMP OCCURS 4.
001440 01  TABLA-NOMBRES-NIVEL-RPT.
001450     02  FILLER                  PIC X(08) VALUE 'LOW     '.
001460     02  FILLER                  PIC X(08) VALUE 'MEDIUM  '.
001470     02  FILLER                  PIC X(08) VALUE 'HIGH    '.
001480     02  FILLER                  PIC X(08) VALUE 'CRITICAL'.
001490 01  TAB-NOMBRES-NIVEL-RPT REDEFINES TABLA-NOMBRES-NIVEL-RPT.
001500     02  NOMBRE-NIVEL-RPT            PIC X(08) OCCURS 4 TIMES.
001510 01  WKS-INDICE-NIVEL                 PIC 9(01) COMP VALUE ZERO.
001520 01  WKS-NIVEL-MAS-COMUN               PIC X(08) VALUE SPACES.
001530 01  WKS-MAX-CONTEO-NIVEL               PIC 9(07) COMP
001540                                                   VALUE ZERO.
001550*----------------------------------------------------------------*
001560*   TOTALES GENERALES - SR-0322                                  *
001570*----------------------------------------------------------------*
001580 01  WKS-TOTAL-GENERAL-ANALIZ           PIC 9(08) COMP VALUE ZERO.
001590 01  WKS-TOTAL-GENERAL-FRAUDES           PIC 9(08) COMP
001600                                                   VALUE ZERO.
001610*----------------------------------------------------------------*
001620*   SR-0240 - AREAS PARA EL CALL DE MUESTRA A AFMOTOR            *
001630*----------------------------------------------------------------*
001640 01  WKS-BAN-HAY-CALL                     PIC X(01) VALUE 'N'.
001650 01  WKS-BAN-HAY-SMS                       PIC X(01) VALUE 'N'.
001660 01  WKS-PUNTAJE-GENERAL-MUESTRA            PIC 9(03)V99
001670                                                   VALUE ZERO.
001680 01  WKS-NIVEL-GENERAL-MUESTRA               PIC X(08)
001690                                                   VALUE SPACES.
001700 01  WKS-BANDERA-GENERAL-MUESTRA              PIC X(01)
001710                                                   VALUE 'N'.
001720*----------------------------------------------------------------*
001730*   LINEAS DE IMPRESION DEL REPORTE, 132 BYTES CADA UNA          *
001740*----------------------------------------------------------------*
001750 01  WKS-LINEA-ENCAB-1.
001760     02  FILLER                  PIC X(40) VALUE
001770         'AFISHIELD - REPORTE DE RIESGO POR LOTE'.
001780     02  FILLER                  PIC X(92) VALUE SPACES.
001790 01  WKS-LINEA-ENCAB-2.
001800     02  FILLER                  PIC X(04) VALUE 'TIPO'.
001810     02  FILLER                  PIC X(03) VALUE SPACES.
001820     02  FILLER                  PIC X(06) VALUE 'TOTAL '.
001830     02  FILLER                  PIC X(03) VALUE SPACES.
001840     02  FILLER                  PIC X(06) VALUE 'SCAMS '.
001850     02  FILLER                  PIC X(03) VALUE SPACES.
001860     02  FILLER                  PIC X(06) VALUE 'SAFE  '.
001870     02  FILLER                  PIC X(03) VALUE SPACES.
001880     02  FILLER                  PIC X(10) VALUE 'SCAM-RATE '.
001890     02  FILLER                  PIC X(03) VALUE SPACES.
001900     02  FILLER                  PIC X(09) VALUE 'AVG-SCORE'.
001910     02  FILLER                  PIC X(82) VALUE SPACES.
001920 01  WKS-LINEA-TIPO.
001930     02  WKS-LT-TIPO             PIC X(04).
001940     02  FILLER                  PIC X(03) VALUE SPACES.
001950     02  WKS-LT-TOTAL            PIC ZZ,ZZ9.
001960     02  FILLER                  PIC X(03) VALUE SPACES.
001970     02  WKS-LT-SCAMS            PIC ZZ,ZZ9.
001980     02  FILLER                  PIC X(03) VALUE SPACES.
001990     02  WKS-LT-SAFE             PIC ZZ,ZZ9.
002000     02  FILLER                  PIC X(03) VALUE SPACES.
002010     02  WKS-LT-RATE             PIC ZZ9.99.
002020     02  FILLER                  PIC X(01) VALUE '%'.
002030     02  FILLER                  PIC X(03) VALUE SPACES.
002040     02  WKS-LT-AVG              PIC ZZ9.99.
002050     02  FILLER                  PIC X(82) VALUE SPACES.
002060 01  WKS-LINEA-ENCAB-NIVEL.
002070     02  FILLER                  PIC X(08) VALUE 'LEVEL   '.
002080     02  FILLER                  PIC X(03) VALUE SPACES.
002090     02  FILLER                  PIC X(06) VALUE 'COUNT '.
002100     02  FILLER                  PIC X(115) VALUE SPACES.
002110 01  WKS-LINEA-NIVEL.
002120     02  WKS-LN-NIVEL            PIC X(08).
002130     02  FILLER                  PIC X(03) VALUE SPACES.
002140     02  WKS-LN-CONTEO           PIC ZZ,ZZ9.
002150     02  FILLER                  PIC X(115) VALUE SPACES.
002160 01  WKS-LINEA-TOTALES.
002170     02  FILLER                  PIC X(19) VALUE
002180         'TOTAL ANALIZADOS : '.
002190     02  WKS-LT2-TOTAL           PIC ZZZ,ZZ9.
002200     02  FILLER                  PIC X(04) VALUE SPACES.
002210     02  FILLER                  PIC X(19) VALUE
002220         'TOTAL FRAUDES    : '.
002230     02  WKS-LT2-FRAUDES         PIC ZZZ,ZZ9.
002240     02  FILLER                  PIC X(04) VALUE SPACES.
002250     02  FILLER                  PIC X(17) VALUE
002260         'NIVEL MAS COMUN: '.
002270     02  WKS-LT2-NIVEL           PIC X(08).
002280     02  FILLER                  PIC X(40) VALUE SPACES.
002290 01  WKS-LINEA-MUESTRA.
002300     02  FILLER                  PIC X(30) VALUE
002310         'PUNTAJE GENERAL DE MUESTRA : '.
002320     02  WKS-LM-PUNTAJE          PIC ZZ9.99.
002330     02  FILLER                  PIC X(03) VALUE SPACES.
002340     02  WKS-LM-NIVEL            PIC X(08).
002350     02  FILLER                  PIC X(01) VALUE SPACES.
002360     02  WKS-LM-BANDERA          PIC X(01).
002370     02  FILLER                  PIC X(88) VALUE SPACES.
002380 PROCEDURE DIVISION.
002390 100-PRINCIPAL SECTION.
002400     PERFORM 150-INICIALIZA-TRABAJO
002410     PERFORM 200-ABRE-ARCHIVOS
002420     PERFORM 300-PROCESA-LLAMADAS UNTIL WKS-END-CALLIN
002430     PERFORM 400-PROCESA-SMS      UNTIL WKS-END-SMSIN
002440     PERFORM 500-CALCULA-ESTADISTICAS
002450     PERFORM 600-IMPRIME-REPORTE
002460     PERFORM 900-CIERRA-ARCHIVOS
002470     STOP RUN.
002480 100-PRINCIPAL-E. EXIT.
002490
002500 150-INICIALIZA-TRABAJO SECTION.
002510     MOVE ZERO TO WKS-ESTAD-CALL
002520     MOVE ZERO TO WKS-ESTAD-SMS
002530     MOVE ZERO TO WKS-FIN-ARCHIVOS
002540     MOVE ZERO TO WKS-CONTEOS-NIVEL-COMB
002550     MOVE ZERO TO WKS-TOTAL-GENERAL-ANALIZ
002560     MOVE ZERO TO WKS-TOTAL-GENERAL-FRAUDES
002570     MOVE 'N' TO WKS-BAN-HAY-CALL, WKS-BAN-HAY-SMS.
002580 150-INICIALIZA-TRABAJO-E. EXIT.
002590
002600 200-ABRE-ARCHIVOS SECTION.
002610     OPEN INPUT  CALL-INPUT, SMS-INPUT
002620     OPEN OUTPUT CALL-DETAIL, SMS-DETAIL, RISK-REPORT
002630     IF FS-CALLIN NOT = 0 OR FS-SMSIN NOT = 0
002640        OR FS-CALLDET NOT = 0 OR FS-SMSDET NOT = 0
002650        OR FS-RISKRPT NOT = 0
002660        DISPLAY 'AFRGPRAL - ERROR AL ABRIR ARCHIVOS DEL LOTE'
002670        DISPLAY 'FS CALLIN/SMSIN/CALLDET/SMSDET/RISKRPT : '
002680                 FS-CALLIN SPACE FS-SMSIN SPACE FS-CALLDET
002690                 SPACE FS-SMSDET SPACE FS-RISKRPT
002700        MOVE 91 TO RETURN-CODE
002710        STOP RUN
002720     END-IF.
002730 200-ABRE-ARCHIVOS-E. EXIT.
002740
002750 300-PROCESA-LLAMADAS SECTION.
002760     READ CALL-INPUT
002770         AT END
002780             MOVE 1 TO WKS-FIN-ARCHIVOS
002790     END-READ
002800     EVALUATE FS-CALLIN
002810        WHEN 0
002820             CALL 'AFANLCL' USING REG-CALL-INPUT REG-CALL-DETAIL
002830             WRITE CALL-DETAIL
002840             PERFORM 310-ACTUALIZA-ESTAD-CALL
002850        WHEN 10
002860             CONTINUE
002870        WHEN OTHER
002880             DISPLAY 'AFRGPRAL - ERROR AL LEER CALL-INPUT, FS= '
002890                      FS-CALLIN
002900             MOVE 91 TO RETURN-CODE
002910             PERFORM 900-CIERRA-ARCHIVOS
002920             STOP RUN
002930     END-EVALUATE.
002940 300-PROCESA-LLAMADAS-E. EXIT.
002950
002960 310-ACTUALIZA-ESTAD-CALL SECTION.
002970     MOVE 'Y' TO WKS-BAN-HAY-CALL
002980     ADD 1 TO EST-CALL-TOTAL-ANALIZADOS
002990     ADD CD-RISK-SCORE TO EST-CALL-SUMA-PUNTAJES
003000     IF CD-ES-FRAUDE
003010        ADD 1 TO EST-CALL-TOTAL-FRAUDES
003020     ELSE
003030        ADD 1 TO EST-CALL-TOTAL-SEGUROS
003040     END-IF
003050     EVALUATE TRUE
003060        WHEN CD-NIVEL-BAJO
003070             ADD 1 TO EST-CALL-NIVEL-BAJO
003080        WHEN CD-NIVEL-MEDIO
003090             ADD 1 TO EST-CALL-NIVEL-MEDIO
003100        WHEN CD-NIVEL-ALTO
003110             ADD 1 TO EST-CALL-NIVEL-ALTO
003120        WHEN CD-NIVEL-CRITICO
003130             ADD 1 TO EST-CALL-NIVEL-CRITICO
003140     END-EVALUATE.
003150 310-ACTUALIZA-ESTAD-CALL-E. EXIT.
003160
003170 400-PROCESA-SMS SECTION.
003180     READ SMS-INPUT
003190         AT END
003200             MOVE 2 TO WKS-FIN-ARCHIVOS
003210     END-READ
003220     EVALUATE FS-SMSIN
003230        WHEN 0
003240             CALL 'AFANLSM' USING REG-SMS-INPUT REG-SMS-DETAIL
003250             WRITE SMS-DETAIL
003260             PERFORM 410-ACTUALIZA-ESTAD-SMS
003270        WHEN 10
003280             CONTINUE
003290        WHEN OTHER
003300             DISPLAY 'AFRGPRAL - ERROR AL LEER SMS-INPUT, FS= '
003310                      FS-SMSIN
003320             MOVE 91 TO RETURN-CODE
003330             PERFORM 900-CIERRA-ARCHIVOS
003340             STOP RUN
003350     END-EVALUATE.
003360 400-PROCESA-SMS-E. EXIT.
003370
003380 410-ACTUALIZA-ESTAD-SMS SECTION.
003390     MOVE 'Y' TO WKS-BAN-HAY-SMS
003400     ADD 1 TO EST-SMS-TOTAL-ANALIZADOS
003410     ADD SD-RISK-SCORE TO EST-SMS-SUMA-PUNTAJES
003420     IF SD-ES-FRAUDE
003430        ADD 1 TO EST-SMS-TOTAL-FRAUDES
003440     ELSE
003450        ADD 1 TO EST-SMS-TOTAL-SEGUROS
003460     END-IF
003470     EVALUATE TRUE
003480        WHEN SD-NIVEL-BAJO
003490             ADD 1 TO EST-SMS-NIVEL-BAJO
003500        WHEN SD-NIVEL-MEDIO
003510             ADD 1 TO EST-SMS-NIVEL-MEDIO
003520        WHEN SD-NIVEL-ALTO
003530             ADD 1 TO EST-SMS-NIVEL-ALTO
003540        WHEN SD-NIVEL-CRITICO
003550             ADD 1 TO EST-SMS-NIVEL-CRITICO
003560     END-EVALUATE.
003570 410-ACTUALIZA-ESTAD-SMS-E. EXIT.
003580
003590*----------------------------------------------------------------*
003600*   SR-0190 / SR-0322 / SR-0240 - TASAS, PROMEDIOS, DISTRIBUCION *
003610*   COMBINADA, TOTALES GENERALES Y MUESTRA DE COMBINACION        *
003620*----------------------------------------------------------------*
003630 500-CALCULA-ESTADISTICAS SECTION.
003640     IF EST-CALL-TOTAL-ANALIZADOS > ZERO
003650        COMPUTE WKS-TASA-CALL ROUNDED =
003660                (EST-CALL-TOTAL-FRAUDES * 100) /
003670                EST-CALL-TOTAL-ANALIZADOS
003680        COMPUTE WKS-PROM-CALL ROUNDED =
003690                EST-CALL-SUMA-PUNTAJES / EST-CALL-TOTAL-ANALIZADOS
003700     END-IF
003710     IF EST-SMS-TOTAL-ANALIZADOS > ZERO
003720        COMPUTE WKS-TASA-SMS ROUNDED =
003730                (EST-SMS-TOTAL-FRAUDES * 100) /
003740                EST-SMS-TOTAL-ANALIZADOS
003750        COMPUTE WKS-PROM-SMS ROUNDED =
003760                EST-SMS-SUMA-PUNTAJES / EST-SMS-TOTAL-ANALIZADOS
003770     END-IF
003780     ADD EST-CALL-NIVEL-BAJO  EST-SMS-NIVEL-BAJO
003790         GIVING WKS-CNC-BAJO
003800     ADD EST-CALL-NIVEL-MEDIO EST-SMS-NIVEL-MEDIO
003810         GIVING WKS-CNC-MEDIO
003820     ADD EST-CALL-NIVEL-ALTO  EST-SMS-NIVEL-ALTO
003830         GIVING WKS-CNC-ALTO
003840     ADD EST-CALL-NIVEL-CRITICO EST-SMS-NIVEL-CRITICO
003850         GIVING WKS-CNC-CRITICO
003860     ADD EST-CALL-TOTAL-ANALIZADOS EST-SMS-TOTAL-ANALIZADOS
003870         GIVING WKS-TOTAL-GENERAL-ANALIZ
003880     ADD EST-CALL-TOTAL-FRAUDES EST-SMS-TOTAL-FRAUDES
003890         GIVING WKS-TOTAL-GENERAL-FRAUDES
003900     PERFORM 510-BUSCA-NIVEL-MAS-COMUN
003910     IF WKS-BAN-HAY-CALL = 'Y' OR WKS-BAN-HAY-SMS = 'Y'
003920        PERFORM 520-COMBINA-MUESTRA-AFMOTOR
003930     END-IF.
003940 500-CALCULA-ESTADISTICAS-E. EXIT.
003950
003960*----------------------------------------------------------------*
003970*   SR-0352 - DESEMPATE EN ORDEN LOW, MEDIUM, HIGH, CRITICAL:    *
003980*   SOLO SE REEMPLAZA EL MAXIMO CUANDO EL CONTEO ES ESTRICTA-    *
003990*   MENTE MAYOR, ASI EL PRIMERO EN EMPATE GANA                  *
004000*----------------------------------------------------------------*
004010 510-BUSCA-NIVEL-MAS-COMUN SECTION.                               SR-0365
004020     MOVE ZERO TO WKS-MAX-CONTEO-NIVEL                            SR-0365
004030     MOVE 'LOW     ' TO WKS-NIVEL-MAS-COMUN                       SR-0365
004040     MOVE 1 TO WKS-INDICE-NIVEL                                   SR-0365
004050     PERFORM 515-COMPARA-UN-NIVEL-COMB                            SR-0365
004060         UNTIL WKS-INDICE-NIVEL > 4.                              SR-0365
004070 510-BUSCA-NIVEL-MAS-COMUN-E. EXIT.                               SR-0365
004080
004090 515-COMPARA-UN-NIVEL-COMB SECTION.                               SR-0365
004100     IF CONTEO-NIVEL-COMB(WKS-INDICE-NIVEL) >                     SR-0365
004110        WKS-MAX-CONTEO-NIVEL                                      SR-0365
004120        MOVE CONTEO-NIVEL-COMB(WKS-INDICE-NIVEL) TO               SR-0365
004130             WKS-MAX-CONTEO-NIVEL                                 SR-0365
004140        MOVE NOMBRE-NIVEL-RPT(WKS-INDICE-NIVEL) TO                SR-0365
004150             WKS-NIVEL-MAS-COMUN                                  SR-0365
004160     END-IF                                                       SR-0365
004170     ADD 1 TO WKS-INDICE-NIVEL.                                   SR-0365
004180 515-COMPARA-UN-NIVEL-COMB-E. EXIT.                               SR-0365
004190
004200*----------------------------------------------------------------*
004210*   SR-0240 - MUESTRA DE LA COMBINACION DE PUNTAJES DE AMBAS     *
004220*   FUENTES, USANDO EL PROMEDIO DE CADA TIPO SOBRE TODO EL LOTE  *
004230*----------------------------------------------------------------*
004240 520-COMBINA-MUESTRA-AFMOTOR SECTION.
004250     CALL 'AFMOTOR' USING WKS-BAN-HAY-CALL
004260                          WKS-PROM-CALL
004270                          WKS-BAN-HAY-SMS
004280                          WKS-PROM-SMS
004290                          WKS-PUNTAJE-GENERAL-MUESTRA
004300                          WKS-NIVEL-GENERAL-MUESTRA
004310                          WKS-BANDERA-GENERAL-MUESTRA.
004320 520-COMBINA-MUESTRA-AFMOTOR-E. EXIT.
004330
004340 600-IMPRIME-REPORTE SECTION.
004350     WRITE REPORT-LINE FROM WKS-LINEA-ENCAB-1
004360     WRITE REPORT-LINE FROM WKS-LINEA-ENCAB-2
004370     PERFORM 610-IMPRIME-LINEA-TIPO-CALL
004380     PERFORM 620-IMPRIME-LINEA-TIPO-SMS
004390     WRITE REPORT-LINE FROM WKS-LINEA-ENCAB-NIVEL
004400     PERFORM 630-IMPRIME-LINEAS-NIVEL
004410     PERFORM 640-IMPRIME-TOTALES
004420     IF WKS-BAN-HAY-CALL = 'Y' OR WKS-BAN-HAY-SMS = 'Y'
004430        PERFORM 650-IMPRIME-MUESTRA
004440     END-IF.
004450 600-IMPRIME-REPORTE-E. EXIT.
004460
004470 610-IMPRIME-LINEA-TIPO-CALL SECTION.
004480     MOVE 'CALL' TO WKS-LT-TIPO
004490     MOVE EST-CALL-TOTAL-ANALIZADOS TO WKS-LT-TOTAL
004500     MOVE EST-CALL-TOTAL-FRAUDES    TO WKS-LT-SCAMS
004510     MOVE EST-CALL-TOTAL-SEGUROS    TO WKS-LT-SAFE
004520     MOVE WKS-TASA-CALL             TO WKS-LT-RATE
004530     MOVE WKS-PROM-CALL             TO WKS-LT-AVG
004540     WRITE REPORT-LINE FROM WKS-LINEA-TIPO.
004550 610-IMPRIME-LINEA-TIPO-CALL-E. EXIT.
004560
004570 620-IMPRIME-LINEA-TIPO-SMS SECTION.
004580     MOVE 'SMS ' TO WKS-LT-TIPO
004590     MOVE EST-SMS-TOTAL-ANALIZADOS TO WKS-LT-TOTAL
004600     MOVE EST-SMS-TOTAL-FRAUDES    TO WKS-LT-SCAMS
004610     MOVE EST-SMS-TOTAL-SEGUROS    TO WKS-LT-SAFE
004620     MOVE WKS-TASA-SMS              TO WKS-LT-RATE
004630     MOVE WKS-PROM-SMS              TO WKS-LT-AVG
004640     WRITE REPORT-LINE FROM WKS-LINEA-TIPO.
004650 620-IMPRIME-LINEA-TIPO-SMS-E. EXIT.
004660
004670 630-IMPRIME-LINEAS-NIVEL SECTION.                                SR-0365
004680     MOVE 1 TO WKS-INDICE-NIVEL                                   SR-0365
004690     PERFORM 635-IMPRIME-UNA-LINEA-NIVEL                          SR-0365
004700         UNTIL WKS-INDICE-NIVEL > 4.                              SR-0365
004710 630-IMPRIME-LINEAS-NIVEL-E. EXIT.                                SR-0365
004720
004730 635-IMPRIME-UNA-LINEA-NIVEL SECTION.                             SR-0365
004740     MOVE NOMBRE-NIVEL-RPT(WKS-INDICE-NIVEL) TO WKS-LN-NIVEL      SR-0365
004750     MOVE CONTEO-NIVEL-COMB(WKS-INDICE-NIVEL) TO WKS-LN-CONTEO    SR-0365
004760     WRITE REPORT-LINE FROM WKS-LINEA-NIVEL                       SR-0365
004770     ADD 1 TO WKS-INDICE-NIVEL.                                   SR-0365
004780 635-IMPRIME-UNA-LINEA-NIVEL-E. EXIT.                             SR-0365
004790
004800 640-IMPRIME-TOTALES SECTION.
004810     MOVE WKS-TOTAL-GENERAL-ANALIZ   TO WKS-LT2-TOTAL
004820     MOVE WKS-TOTAL-GENERAL-FRAUDES  TO WKS-LT2-FRAUDES
004830     MOVE WKS-NIVEL-MAS-COMUN        TO WKS-LT2-NIVEL
004840     WRITE REPORT-LINE FROM WKS-LINEA-TOTALES.
004850 640-IMPRIME-TOTALES-E. EXIT.
004860
004870 650-IMPRIME-MUESTRA SECTION.
004880     MOVE WKS-PUNTAJE-GENERAL-MUESTRA TO WKS-LM-PUNTAJE
004890     MOVE WKS-NIVEL-GENERAL-MUESTRA   TO WKS-LM-NIVEL
004900     MOVE WKS-BANDERA-GENERAL-MUESTRA TO WKS-LM-BANDERA
004910     WRITE REPORT-LINE FROM WKS-LINEA-MUESTRA.
004920 650-IMPRIME-MUESTRA-E. EXIT.
004930
004940 900-CIERRA-ARCHIVOS SECTION.
004950     CLOSE CALL-INPUT, SMS-INPUT, CALL-DETAIL, SMS-DETAIL,
004960           RISK-REPORT.
004970 900-CIERRA-ARCHIVOS-E. EXIT.

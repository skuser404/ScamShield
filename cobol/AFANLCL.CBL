000010******************************************************************
000020* PROGRAMA    : AFANLCL                                          *
000030* APLICACION  : AFISHIELD - DETECCION DE FRAUDE TELEFONICO       *
000040* TIPO        : SUBPROGRAMA (CALLED)                             *
000050* DESCRIPCION : ANALIZADOR DE LLAMADAS.  RECIBE UN REGISTRO      *
000060*             : CALL-INPUT, LIMPIA EL NUMERO, DERIVA SUS         *
000070*             : CARACTERISTICAS (PAIS DE RIESGO, DIGITOS         *
000080*             : REPETIDOS O EN SECUENCIA, DURACION, FRECUENCIA,  *
000090*             : HORARIO) Y CALCULA EL PUNTAJE DE RIESGO DE LA    *
000100*             : LLAMADA, DEJANDO EL RESULTADO EN UN REGISTRO     *
000110*             : CALL-DETAIL.                                    *
000120* ARCHIVOS    : NO APLICA - RECIBE LOS REGISTROS POR LINKAGE     *
000130* PROGRAMA(S) : AFNVLRG - CLASIFICACION DE NIVEL Y BANDERA       *
000140*             : AFFMTTEL - FORMATO DE PRESENTACION DEL NUMERO    *
000150******************************************************************
000160*                C A M B I O S   A L   P R O G R A M A           *
000170*------------------------------------------------------------------
000180* FECHA     PROGRAMADOR        TICKET    DESCRIPCION              *
000190* --------  -----------------  --------  ------------------------ *
000200* 11/02/87  R. CASTELLANOS     N/A       VERSION INICIAL - SOLO  *
000210*                                        DESCONOCIDO Y DURACION  *
000220* 19/09/88  R. CASTELLANOS     SR-0105   SE AGREGA CATALOGO DE   *
000230*                                        PAISES DE RIESGO        *
000240* 30/03/90  M.A. SAGASTUME     SR-0148   SE AGREGA DETECCION DE  *
000250*                                        DIGITOS REPETIDOS Y EN  *
000260*                                        SECUENCIA               *
000270* 08/11/91  M.A. SAGASTUME     SR-0172   SE AGREGA EL RIESGO DE  *
000280*                                        HORARIO DE LA LLAMADA   *
000290* 14/07/93  E. DE LEON         SR-0201   SE AGREGAN LOS CASOS    *
000300*                                        COMBINADOS DESCONOCIDO+ *
000310*                                        INTERNACIONAL Y CORTA+  *
000320*                                        REPETIDA                *
000330* 26/01/96  V.H. ORELLANA      SR-0247   SE DELEGA EL FORMATO DE *
000340*                                        PRESENTACION A AFFMTTEL *
000350* 19/12/98  V.H. ORELLANA      Y2K-005   REVISION Y2K - PROGRAMA *
000360*                                        NO MANEJA FECHAS, SIN   *
000370*                                        CAMBIOS DE DATOS        *
000380* 22/06/99  V.H. ORELLANA      Y2K-005   CIERRE DE CERTIFICACION *
000390*                                        Y2K PARA ESTE MODULO    *
000400* 04/03/02  C. PINEDA          SR-0321   SE DELEGA LA            *
000410*                                        CLASIFICACION FINAL A   *
000420*                                        AFNVLRG                 *
000430* 17/10/04  J. MENDEZ          SR-0351   REVISION DE PESOS DE LA *
000440*                                        TABLA DE PUNTAJE SEGUN  *
000450*                                        NUEVA POLITICA DE       *
000460*                                        FRAUDE TELEFONICO       *
000470* 04/02/05  J. MENDEZ          SR-0362   SE REESTRUCTURAN LOS   *
000480*                                        CICLOS DE TABLA A       *
000490*                                        PARRAFOS DE ENTRADA Y   *
000500*                                        SALIDA UNICA, SEGUN     *
000510*                                        ESTANDAR DEL             *
000520*                                        DEPARTAMENTO            *
000530******************************************************************
000540 IDENTIFICATION DIVISION.
000550 PROGRAM-ID.                   AFANLCL.
000560 AUTHOR.                       R. CASTELLANOS.
000570 INSTALLATION.                 DEPARTAMENTO DE SISTEMAS.
000580 DATE-WRITTEN.                 11/02/87.
000590 DATE-COMPILED.                04/02/05.
000600 SECURITY.                     CONFIDENCIAL - USO INTERNO.
000610 ENVIRONMENT DIVISION.
000620 CONFIGURATION SECTION.
000630 SPECIAL-NAMES.
000640     C01 IS TOP-OF-FORM
000650     CLASS DIGITO-VALIDO IS '0' THRU '9'.
000660 DATA DIVISION.
000670 WORKING-STORAGE SECTION.
000680*----------------------------------------------------------------*
000690*   CATALOGOS DE PAISES DE RIESGO Y CORRIDAS DE DIGITOS          *
000700*----------------------------------------------------------------*
000710 COPY AFLSTCAL.
000720*----------------------------------------------------------------*
000730*   TABLA DE DIGITOS 0-9 PARA BUSCAR DIGITOS REPETIDOS, MISMO    *
000740*   ARMADO DE FILLER + REDEFINES QUE TABLA-DIAS EN CIERRES1      *
000750*----------------------------------------------------------------*
000760 01  TABLA-DIGITOS-0-9           PIC X(10) VALUE '0123456789'.
000770 01  TAB-DIGITOS-0-9 REDEFINES TABLA-DIGITOS-0-9.
000780     02  DIGITO-TABLA             PIC X(01) OCCURS 10 TIMES.
000790*----------------------------------------------------------------*
000800*   NUMERO LIMPIO (SIN ESPACIOS, GUIONES NI PARENTESIS)          *
000810*----------------------------------------------------------------*
000820 01  WKS-NUMERO-LIMPIO            PIC X(20) VALUE SPACES.
000830 01  WKS-NUMERO-LIMPIO-R REDEFINES WKS-NUMERO-LIMPIO.
000840     02  WKS-NL-PREFIJO-4         PIC X(04).
000850     02  FILLER                  PIC X(16).
000860 01  WKS-LONGITUD-LIMPIO          PIC 9(02) COMP VALUE ZERO.
000870 01  WKS-INDICE-CAR               PIC 9(02) COMP VALUE ZERO.
000880 01  WKS-INDICE-TAB                PIC 9(02) COMP VALUE ZERO.
000890 01  WKS-CUENTA-DIGITO              PIC 9(02) COMP VALUE ZERO.
000900 01  WKS-CARACTER                 PIC X(01) VALUE SPACE.
000910*----------------------------------------------------------------*
000920*   PUNTAJE DE TRABAJO, ANTES Y DESPUES DE RECORTAR A 0-100      *
000930*----------------------------------------------------------------*
000940 01  WKS-PUNTAJE                  PIC S9(05)V99 VALUE ZERO.
000950 01  WKS-PUNTAJE-SALIDA            PIC 9(03)V99 VALUE ZERO.
000960 01  WKS-PUNTAJE-EDIT              PIC 9(03)V99 VALUE ZERO.
000970 01  WKS-PUNTAJE-EDIT-R REDEFINES WKS-PUNTAJE-EDIT.
000980     02  WKS-PE-ENTERO             PIC 9(03).
000990     02  WKS-PE-DECIMAL            PIC 99.
001000*----------------------------------------------------------------*
001010*   BANDERAS DE CARACTERISTICAS DERIVADAS DEL NUMERO             *
001020*----------------------------------------------------------------*
001030 01  WKS-BAN-INTERNACIONAL         PIC X(01) VALUE 'N'.
001040     88  WKS-ES-INTERNACIONAL             VALUE 'Y'.
001050 01  WKS-BAN-PAIS-RIESGO            PIC X(01) VALUE 'N'.
001060     88  WKS-ES-PAIS-RIESGO                VALUE 'Y'.
001070 01  WKS-BAN-DIGITOS-REP             PIC X(01) VALUE 'N'.
001080     88  WKS-HAY-DIGITOS-REPETIDOS        VALUE 'Y'.
001090 01  WKS-BAN-DIGITOS-SEC              PIC X(01) VALUE 'N'.
001100     88  WKS-HAY-DIGITOS-SECUENCIA        VALUE 'Y'.
001110 01  WKS-BAN-HORARIO-SOSP              PIC X(01) VALUE 'N'.
001120     88  WKS-HORARIO-ES-SOSPECHOSO        VALUE 'Y'.
001130 01  WKS-RIESGO-HORARIO                 PIC 9(01) COMP VALUE ZERO.
001140*----------------------------------------------------------------*
001150*   TABLA DE RIESGO POR CODIGO DE HORARIO, PARALELA A LOS       *
001160*   CODIGOS B/E/N/M DE CI-TIME-OF-DAY                            *
001170*----------------------------------------------------------------*
001180 01  TABLA-CODIGOS-HORARIO.
001190     02  FILLER                  PIC X(01) VALUE 'B'.
001200     02  FILLER                  PIC X(01) VALUE 'E'.
001210     02  FILLER                  PIC X(01) VALUE 'N'.
001220     02  FILLER                  PIC X(01) VALUE 'M'.
001230 01  TAB-CODIGOS-HORARIO REDEFINES TABLA-CODIGOS-HORARIO.
001240     02  CODIGO-HORARIO           PIC X(01) OCCURS 4 TIMES.
001250 01  TABLA-RIESGOS-HORARIO.
001260     02  FILLER                  PIC 9(01) VALUE 1.
001270     02  FILLER                  PIC 9(01) VALUE 2.
001280     02  FILLER                  PIC 9(01) VALUE 3.
001290     02  FILLER                  PIC 9(01) VALUE 3.
001300 01  TAB-RIESGOS-HORARIO REDEFINES TABLA-RIESGOS-HORARIO.
001310     02  RIESGO-HORARIO           PIC 9(01) OCCURS 4 TIMES.
001320 LINKAGE SECTION.
001330 COPY AFCLIN.
001340 COPY AFCLDT.
001350 PROCEDURE DIVISION USING REG-CALL-INPUT REG-CALL-DETAIL.
001360 100-PRINCIPAL SECTION.
001370     PERFORM 150-INICIALIZA-TRABAJO
001380     PERFORM 200-LIMPIA-NUMERO
001390     PERFORM 300-DERIVA-CARACTERISTICAS
001400     PERFORM 400-CALCULA-PUNTAJE
001410     PERFORM 500-ARMA-DETALLE
001420     GOBACK.
001430 100-PRINCIPAL-E. EXIT.
001440
001450 150-INICIALIZA-TRABAJO SECTION.
001460     MOVE ZERO  TO WKS-PUNTAJE
001470     MOVE 'N'   TO WKS-BAN-INTERNACIONAL
001480     MOVE 'N'   TO WKS-BAN-PAIS-RIESGO
001490     MOVE 'N'   TO WKS-BAN-DIGITOS-REP
001500     MOVE 'N'   TO WKS-BAN-DIGITOS-SEC
001510     MOVE 'N'   TO WKS-BAN-HORARIO-SOSP.
001520 150-INICIALIZA-TRABAJO-E. EXIT.
001530
001540*----------------------------------------------------------------*
001550*   SE QUITAN ESPACIOS, GUIONES Y PARENTESIS DEL NUMERO CRUDO    *
001560*----------------------------------------------------------------*
001570 200-LIMPIA-NUMERO SECTION.
001580     MOVE SPACES TO WKS-NUMERO-LIMPIO
001590     MOVE ZERO TO WKS-LONGITUD-LIMPIO
001600     MOVE 1 TO WKS-INDICE-CAR                                     SR-0362
001610     PERFORM 205-LIMPIA-UN-CARACTER                               SR-0362
001620         UNTIL WKS-INDICE-CAR > 20.                               SR-0362
001630 200-LIMPIA-NUMERO-E. EXIT.
001640
001650 205-LIMPIA-UN-CARACTER SECTION.                                  SR-0362
001660     MOVE CI-PHONE-NUMBER(WKS-INDICE-CAR:1) TO WKS-CARACTER
001670     IF WKS-CARACTER NOT = SPACE AND WKS-CARACTER NOT = '-'
001680        AND WKS-CARACTER NOT = '(' AND WKS-CARACTER NOT = ')'
001690        ADD 1 TO WKS-LONGITUD-LIMPIO
001700        MOVE WKS-CARACTER TO
001710             WKS-NUMERO-LIMPIO(WKS-LONGITUD-LIMPIO:1)
001720     END-IF
001730     ADD 1 TO WKS-INDICE-CAR.                                     SR-0362
001740 205-LIMPIA-UN-CARACTER-E. EXIT.                                  SR-0362
001750
001760*----------------------------------------------------------------*
001770*   SR-0105/SR-0148/SR-0172/SR-0201 - DERIVACION DE              *
001780*   CARACTERISTICAS SOBRE EL NUMERO YA LIMPIO                    *
001790*----------------------------------------------------------------*
001800 300-DERIVA-CARACTERISTICAS SECTION.
001810     PERFORM 310-CHECA-INTERNACIONAL
001820     PERFORM 320-CHECA-PAIS-RIESGO
001830     PERFORM 330-CHECA-DIGITOS-REPETIDOS
001840     PERFORM 340-CHECA-DIGITOS-SECUENCIA
001850     PERFORM 350-CHECA-HORARIO.
001860 300-DERIVA-CARACTERISTICAS-E. EXIT.
001870
001880 310-CHECA-INTERNACIONAL SECTION.
001890     IF WKS-NUMERO-LIMPIO(1:1) = '+'
001900        MOVE 'Y' TO WKS-BAN-INTERNACIONAL
001910     ELSE
001920        IF WKS-LONGITUD-LIMPIO > 10
001930           AND WKS-NUMERO-LIMPIO(1:2) = '00'
001940           MOVE 'Y' TO WKS-BAN-INTERNACIONAL
001950        END-IF
001960     END-IF.
001970 310-CHECA-INTERNACIONAL-E. EXIT.
001980
001990 320-CHECA-PAIS-RIESGO SECTION.
002000     MOVE 1 TO WKS-INDICE-TAB                                     SR-0362
002010     PERFORM 325-COMPARA-UN-PAIS                                  SR-0362
002020         UNTIL WKS-INDICE-TAB > 9.                                SR-0362
002030 320-CHECA-PAIS-RIESGO-E. EXIT.
002040
002050 325-COMPARA-UN-PAIS SECTION.                                     SR-0362
002060     IF PAIS-RIESGO(WKS-INDICE-TAB)(4:1) = SPACE
002070        IF WKS-NUMERO-LIMPIO(1:3) =
002080           PAIS-RIESGO(WKS-INDICE-TAB)(1:3)
002090           MOVE 'Y' TO WKS-BAN-PAIS-RIESGO
002100        END-IF
002110     ELSE
002120        IF WKS-NL-PREFIJO-4 = PAIS-RIESGO(WKS-INDICE-TAB)
002130           MOVE 'Y' TO WKS-BAN-PAIS-RIESGO
002140        END-IF
002150     END-IF
002160     ADD 1 TO WKS-INDICE-TAB.                                     SR-0362
002170 325-COMPARA-UN-PAIS-E. EXIT.                                     SR-0362
002180
002190*----------------------------------------------------------------*
002200*   UN DIGITO APARECE 4 VECES O MAS EN EL NUMERO LIMPIO          *
002210*----------------------------------------------------------------*
002220 330-CHECA-DIGITOS-REPETIDOS SECTION.
002230     MOVE 1 TO WKS-INDICE-TAB                                     SR-0362
002240     PERFORM 335-CUENTA-UN-DIGITO                                 SR-0362
002250         UNTIL WKS-INDICE-TAB > 10.                               SR-0362
002260 330-CHECA-DIGITOS-REPETIDOS-E. EXIT.
002270
002280 335-CUENTA-UN-DIGITO SECTION.                                    SR-0362
002290     MOVE ZERO TO WKS-CUENTA-DIGITO
002300     INSPECT WKS-NUMERO-LIMPIO TALLYING WKS-CUENTA-DIGITO
002310             FOR ALL DIGITO-TABLA(WKS-INDICE-TAB)
002320     IF WKS-CUENTA-DIGITO >= 4
002330        MOVE 'Y' TO WKS-BAN-DIGITOS-REP
002340     END-IF
002350     ADD 1 TO WKS-INDICE-TAB.                                     SR-0362
002360 335-CUENTA-UN-DIGITO-E. EXIT.                                    SR-0362
002370
002380*----------------------------------------------------------------*
002390*   EL NUMERO CONTIENE UNA CORRIDA DE 4 DIGITOS ASCENDENTE O     *
002400*   DESCENDENTE DEL CATALOGO TABLA-CORRIDAS-DIGITOS               *
002410*----------------------------------------------------------------*
002420 340-CHECA-DIGITOS-SECUENCIA SECTION.
002430     IF WKS-LONGITUD-LIMPIO < 4
002440        GO TO 340-CHECA-DIGITOS-SECUENCIA-E
002450     END-IF
002460     MOVE 1 TO WKS-INDICE-TAB                                     SR-0362
002470     PERFORM 345-CHECA-UNA-CORRIDA                                SR-0362
002480         UNTIL WKS-INDICE-TAB > 14.                               SR-0362
002490 340-CHECA-DIGITOS-SECUENCIA-E. EXIT.
002500
002510 345-CHECA-UNA-CORRIDA SECTION.                                   SR-0362
002520     MOVE 1 TO WKS-INDICE-CAR                                     SR-0362
002530     PERFORM 346-COMPARA-UNA-POSICION                             SR-0362
002540         UNTIL WKS-INDICE-CAR > WKS-LONGITUD-LIMPIO - 3           SR-0362
002550     ADD 1 TO WKS-INDICE-TAB.                                     SR-0362
002560 345-CHECA-UNA-CORRIDA-E. EXIT.                                   SR-0362
002570
002580 346-COMPARA-UNA-POSICION SECTION.                                SR-0362
002590     IF WKS-NUMERO-LIMPIO(WKS-INDICE-CAR:4) =
002600        CORRIDA-DIGITOS(WKS-INDICE-TAB)
002610        MOVE 'Y' TO WKS-BAN-DIGITOS-SEC
002620     END-IF
002630     ADD 1 TO WKS-INDICE-CAR.                                     SR-0362
002640 346-COMPARA-UNA-POSICION-E. EXIT.                                SR-0362
002650
002660*----------------------------------------------------------------*
002670*   SR-0172 - RIESGO POR HORARIO DE LA LLAMADA, BUSCADO EN LA    *
002680*   TABLA TAB-CODIGOS-HORARIO; CODIGO NO RECONOCIDO VALE 2       *
002690*----------------------------------------------------------------*
002700 350-CHECA-HORARIO SECTION.                                       SR-0362
002710     MOVE 2 TO WKS-RIESGO-HORARIO
002720     MOVE 1 TO WKS-INDICE-TAB                                     SR-0362
002730     PERFORM 355-COMPARA-UN-HORARIO                               SR-0362
002740         UNTIL WKS-INDICE-TAB > 4                                 SR-0362
002750     IF WKS-RIESGO-HORARIO >= 3
002760        MOVE 'Y' TO WKS-BAN-HORARIO-SOSP
002770     END-IF.
002780 350-CHECA-HORARIO-E. EXIT.
002790
002800 355-COMPARA-UN-HORARIO SECTION.                                  SR-0362
002810     IF CI-TIME-OF-DAY = CODIGO-HORARIO(WKS-INDICE-TAB)
002820        MOVE RIESGO-HORARIO(WKS-INDICE-TAB) TO WKS-RIESGO-HORARIO
002830     END-IF
002840     ADD 1 TO WKS-INDICE-TAB.                                     SR-0362
002850 355-COMPARA-UN-HORARIO-E. EXIT.                                  SR-0362
002860
002870*----------------------------------------------------------------*
002880*   SR-0351 - TABLA DE PUNTAJE.  LOS CASOS COMBINADOS SE         *
002890*   EVALUAN DIRECTAMENTE SOBRE LAS BANDERAS YA DERIVADAS         *
002900*----------------------------------------------------------------*
002910 400-CALCULA-PUNTAJE SECTION.
002920     IF CI-ES-DESCONOCIDO
002930        ADD 20 TO WKS-PUNTAJE
002940        IF WKS-ES-INTERNACIONAL
002950           ADD 25 TO WKS-PUNTAJE
002960        END-IF
002970     END-IF
002980     IF WKS-ES-PAIS-RIESGO
002990        ADD 30 TO WKS-PUNTAJE
003000     END-IF
003010     IF CI-DUR-MUY-CORTA
003020        ADD 15 TO WKS-PUNTAJE
003030     END-IF
003040     IF CI-FREC-EXCESIVA
003050        ADD 25 TO WKS-PUNTAJE
003060     ELSE
003070        IF CI-FREC-REPETIDA
003080           ADD 10 TO WKS-PUNTAJE
003090        END-IF
003100     END-IF
003110     IF WKS-HAY-DIGITOS-REPETIDOS
003120        ADD 10 TO WKS-PUNTAJE
003130     END-IF
003140     IF WKS-HAY-DIGITOS-SECUENCIA
003150        ADD 10 TO WKS-PUNTAJE
003160     END-IF
003170     IF WKS-HORARIO-ES-SOSPECHOSO
003180        ADD 15 TO WKS-PUNTAJE
003190     END-IF
003200     IF CI-DURATION < 30 AND CI-FREQUENCY > 1
003210        ADD 20 TO WKS-PUNTAJE
003220     END-IF
003230     IF CI-DUR-NORMAL AND CI-ES-CONOCIDO
003240        SUBTRACT 15 FROM WKS-PUNTAJE
003250     END-IF
003260     IF CI-DUR-LARGA
003270        SUBTRACT 10 FROM WKS-PUNTAJE
003280     END-IF.
003290 400-CALCULA-PUNTAJE-E. EXIT.
003300
003310*----------------------------------------------------------------*
003320*   ARMA EL REGISTRO CALL-DETAIL - RECORTE, NIVEL, BANDERA Y     *
003330*   FORMATO DE PRESENTACION DELEGADOS A AFNVLRG Y AFFMTTEL       *
003340*----------------------------------------------------------------*
003350 500-ARMA-DETALLE SECTION.
003360     MOVE CI-PHONE-NUMBER TO CD-PHONE-NUMBER
003370     CALL 'AFNVLRG' USING WKS-PUNTAJE
003380                          WKS-PUNTAJE-SALIDA
003390                          CD-RISK-LEVEL
003400                          CD-SCAM-FLAG
003410     MOVE WKS-PUNTAJE-SALIDA TO CD-RISK-SCORE
003420     CALL 'AFFMTTEL' USING CI-PHONE-NUMBER
003430                           CD-FORMATTED-NUMBER
003440     MOVE WKS-BAN-INTERNACIONAL TO CD-INTL-FLAG
003450     MOVE WKS-PUNTAJE-SALIDA TO WKS-PUNTAJE-EDIT
003460     DISPLAY 'AFANLCL - PUNTAJE ' WKS-PE-ENTERO '.' WKS-PE-DECIMAL
003470             ' NIVEL ' CD-RISK-LEVEL.
003480 500-ARMA-DETALLE-E. EXIT.

000010******************************************************************
000020*               COPY AFSMDT - REGISTRO SMS-DETAIL                *
000030*   LAYOUT DEL ARCHIVO DE SALIDA CON EL DETALLE CALIFICADO DE    *
000040*   CADA MENSAJE SMS.  LONGITUD FIJA DE REGISTRO: 80 BYTES.      *
000050******************************************************************
000060 01  REG-SMS-DETAIL.
000070     02  SD-SENDER               PIC X(20).
000080*        ECO DEL REMITENTE RECIBIDO EN SI-SENDER
000090     02  SD-RISK-SCORE           PIC 999.99.
000100*        PUNTAJE DE RIESGO DEL MENSAJE, 0-100, 2 DECIMALES
000110     02  SD-RISK-LEVEL           PIC X(08).
000120         88  SD-NIVEL-BAJO               VALUE 'LOW     '.
000130         88  SD-NIVEL-MEDIO              VALUE 'MEDIUM  '.
000140         88  SD-NIVEL-ALTO               VALUE 'HIGH    '.
000150         88  SD-NIVEL-CRITICO            VALUE 'CRITICAL'.
000160     02  SD-SCAM-FLAG            PIC X(01).
000170         88  SD-ES-FRAUDE                VALUE 'Y'.
000180     02  SD-URL-COUNT            PIC 9(02).
000190*        CANTIDAD DE URL ENCONTRADAS DENTRO DEL MENSAJE
000200     02  SD-AVG-URL-RISK         PIC 999.99.
000210*        PROMEDIO DE RIESGO DE LAS URL, CERO SI NO HUBO NINGUNA
000220     02  FILLER                  PIC X(37).

000010******************************************************************
000020*               COPY AFCLIN - REGISTRO CALL-INPUT               *
000030*   LAYOUT DEL ARCHIVO DE ENTRADA DE LLAMADAS PARA EL MOTOR      *
000040*   ANTIFRAUDE SCAMSHIELD.  LONGITUD FIJA DE REGISTRO: 40 BYTES  *
000050*   UN REGISTRO POR LLAMADA RECIBIDA EN LAS ULTIMAS 24 HORAS.    *
000060******************************************************************
000070 01  REG-CALL-INPUT.
000080     02  CI-PHONE-NUMBER         PIC X(20).
000090*        NUMERO TAL COMO VINO DEL CONMUTADOR, PUEDE TRAER
000100*        ESPACIOS, GUIONES Y PARENTESIS SIN LIMPIAR
000110     02  CI-DURATION             PIC 9(05).
000120*        DURACION DE LA LLAMADA EN SEGUNDOS
000130         88  CI-DUR-MUY-CORTA            VALUE 00000 THRU 00009.
000140         88  CI-DUR-CORTA                VALUE 00010 THRU 00029.
000150         88  CI-DUR-NORMAL               VALUE 00030 THRU 00299.
000160         88  CI-DUR-LARGA                VALUE 00300 THRU 99999.
000170     02  CI-FREQUENCY            PIC 9(03).
000180*        LLAMADAS RECIBIDAS DE ESTE NUMERO EN LAS ULTIMAS 24 H
000190         88  CI-FREC-UNICA               VALUE 001.
000200         88  CI-FREC-REPETIDA            VALUE 002 THRU 005.
000210         88  CI-FREC-EXCESIVA            VALUE 006 THRU 999.
000220     02  CI-UNKNOWN-FLAG         PIC X(01).
000230         88  CI-ES-CONOCIDO              VALUE 'N'.
000240         88  CI-ES-DESCONOCIDO           VALUE 'Y'.
000250     02  CI-TIME-OF-DAY          PIC X(01).
000260         88  CI-HORARIO-LABORAL          VALUE 'B'.
000270         88  CI-HORARIO-TARDE            VALUE 'E'.
000280         88  CI-HORARIO-NOCTURNO         VALUE 'N'.
000290         88  CI-HORARIO-MADRUGADA        VALUE 'M'.
000300     02  FILLER                  PIC X(10).

000010******************************************************************
000020* PROGRAMA    : AFMOTOR                                          *
000030* APLICACION  : AFISHIELD - DETECCION DE FRAUDE TELEFONICO       *
000040* TIPO        : SUBPROGRAMA (CALLED)                             *
000050* DESCRIPCION : MOTOR DE RIESGO.  COMBINA EL PUNTAJE DE          *
000060*             : LLAMADAS Y EL PUNTAJE DE SMS DE UN MISMO NUMERO  *
000070*             : EN UN SOLO PUNTAJE GENERAL, PONDERANDO 45% LA    *
000080*             : PARTE DE LLAMADAS Y 55% LA PARTE DE SMS.  SI     *
000090*             : SOLO HAY UNA DE LAS DOS FUENTES, EL GENERAL ES   *
000100*             : IGUAL A ESA FUENTE; SI NO HAY NINGUNA, EL        *
000110*             : GENERAL QUEDA EN CERO.                          *
000120* ARCHIVOS    : NO APLICA                                        *
000130* PROGRAMA(S) : AFNVLRG - PARA CLASIFICAR EL PUNTAJE COMBINADO   *
000140******************************************************************
000150*                C A M B I O S   A L   P R O G R A M A           *
000160*------------------------------------------------------------------
000170* FECHA     PROGRAMADOR        TICKET    DESCRIPCION              *
000180* --------  -----------------  --------  ------------------------ *
000190* 02/06/89  C. PINEDA          N/A       VERSION INICIAL, SOLO   *
000200*                                        PROMEDIO SIMPLE         *
000210* 17/01/91  C. PINEDA          SR-0140   SE CAMBIA A PROMEDIO    *
000220*                                        PONDERADO 45/55         *
000230* 23/09/93  E. DE LEON         SR-0198   SE AGREGAN CASOS DE UNA *
000240*                                        SOLA FUENTE DISPONIBLE  *
000250* 11/04/96  V.H. ORELLANA      SR-0251   SE AGREGA CASO SIN      *
000260*                                        NINGUNA FUENTE          *
000270* 28/12/98  V.H. ORELLANA      Y2K-011   REVISION Y2K - PROGRAMA *
000280*                                        NO MANEJA FECHAS, SIN   *
000290*                                        CAMBIOS DE DATOS        *
000300* 09/07/99  V.H. ORELLANA      Y2K-011   CIERRE DE CERTIFICACION *
000310*                                        Y2K PARA ESTE MODULO    *
000320* 15/02/03  J. MENDEZ          SR-0329   SE DELEGA LA            *
000330*                                        CLASIFICACION FINAL A   *
000340*                                        AFNVLRG PARA NO         *
000350*                                        DUPLICAR LA TABLA DE    *
000360*                                        UMBRALES                *
000370******************************************************************
000380 IDENTIFICATION DIVISION.
000390 PROGRAM-ID.                   AFMOTOR.
000400 AUTHOR.                       C. PINEDA.
000410 INSTALLATION.                 DEPARTAMENTO DE SISTEMAS.
000420 DATE-WRITTEN.                 02/06/89.
000430 DATE-COMPILED.                15/02/03.
000440 SECURITY.                     CONFIDENCIAL - USO INTERNO.
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM.
000490 DATA DIVISION.
000500 WORKING-STORAGE SECTION.
000510*----------------------------------------------------------------*
000520*   FACTORES DE PONDERACION, EXPRESADOS COMO TABLA PARA PODER    *
000530*   AJUSTARLOS SIN TOCAR LA LOGICA DE CALCULO                    *
000540*----------------------------------------------------------------*
000550 01  TABLA-FACTORES-PESO.
000560     02  FILLER                  PIC 9V999 VALUE 0.450.
000570     02  FILLER                  PIC 9V999 VALUE 0.550.
000580 01  TAB-FACTORES-PESO REDEFINES TABLA-FACTORES-PESO.
000590     02  FACTOR-PESO              PIC 9V999 OCCURS 2 TIMES.
000600 01  WKS-PUNTAJE-COMBINADO         PIC S9(05)V99 VALUE ZERO.
000610 01  WKS-PUNTAJE-COMBINADO-R REDEFINES WKS-PUNTAJE-COMBINADO.
000620     02  FILLER                  PIC S9(03).
000630     02  WKS-PC-DECIMAL           PIC V99.
000640 01  WKS-PUNTAJE-ENTRADA-NVL       PIC S9(03)V99 VALUE ZERO.
000650 01  WKS-PUNTAJE-ENTRADA-NVL-R REDEFINES WKS-PUNTAJE-ENTRADA-NVL.
000660     02  FILLER                  PIC S9(03).
000670     02  FILLER                  PIC V99.
000680 LINKAGE SECTION.
000690 01  LK-TIENE-LLAMADA              PIC X(01).
000700     88  LK-CON-LLAMADA                   VALUE 'Y'.
000710 01  LK-PUNTAJE-LLAMADA             PIC 9(03)V99.
000720 01  LK-TIENE-SMS                   PIC X(01).
000730     88  LK-CON-SMS                       VALUE 'Y'.
000740 01  LK-PUNTAJE-SMS                  PIC 9(03)V99.
000750 01  LK-PUNTAJE-GENERAL              PIC 9(03)V99.
000760 01  LK-NIVEL-GENERAL                 PIC X(08).
000770 01  LK-BANDERA-GENERAL                PIC X(01).
000780 PROCEDURE DIVISION USING LK-TIENE-LLAMADA
000790                           LK-PUNTAJE-LLAMADA
000800                           LK-TIENE-SMS
000810                           LK-PUNTAJE-SMS
000820                           LK-PUNTAJE-GENERAL
000830                           LK-NIVEL-GENERAL
000840                           LK-BANDERA-GENERAL.
000850 100-PRINCIPAL SECTION.
000860     MOVE ZERO TO WKS-PUNTAJE-COMBINADO
000870     EVALUATE TRUE
000880         WHEN LK-CON-LLAMADA AND LK-CON-SMS
000890             PERFORM 200-COMBINA-AMBAS-FUENTES
000900         WHEN LK-CON-LLAMADA
000910             MOVE LK-PUNTAJE-LLAMADA TO WKS-PUNTAJE-COMBINADO
000920         WHEN LK-CON-SMS
000930             MOVE LK-PUNTAJE-SMS TO WKS-PUNTAJE-COMBINADO
000940         WHEN OTHER
000950             MOVE ZERO TO WKS-PUNTAJE-COMBINADO
000960     END-EVALUATE
000970     PERFORM 300-CLASIFICA-RESULTADO
000980     GOBACK.
000990 100-PRINCIPAL-E. EXIT.
001000
001010*----------------------------------------------------------------*
001020*   SR-0140 - PROMEDIO PONDERADO 45% LLAMADA / 55% SMS           *
001030*----------------------------------------------------------------*
001040 200-COMBINA-AMBAS-FUENTES SECTION.
001050     COMPUTE WKS-PUNTAJE-COMBINADO ROUNDED =
001060             (LK-PUNTAJE-LLAMADA * FACTOR-PESO(1)) +
001070             (LK-PUNTAJE-SMS     * FACTOR-PESO(2)).
001080 200-COMBINA-AMBAS-FUENTES-E. EXIT.
001090
001100*----------------------------------------------------------------*
001110*   SR-0329 - LA CLASIFICACION FINAL LA HACE AFNVLRG             *
001120*----------------------------------------------------------------*
001130 300-CLASIFICA-RESULTADO SECTION.
001140     MOVE WKS-PUNTAJE-COMBINADO TO WKS-PUNTAJE-ENTRADA-NVL
001150     CALL 'AFNVLRG' USING WKS-PUNTAJE-ENTRADA-NVL
001160                          LK-PUNTAJE-GENERAL
001170                          LK-NIVEL-GENERAL
001180                          LK-BANDERA-GENERAL.
001190 300-CLASIFICA-RESULTADO-E. EXIT.

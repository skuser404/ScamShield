000010******************************************************************
000020*               COPY AFCLDT - REGISTRO CALL-DETAIL               *
000030*   LAYOUT DEL ARCHIVO DE SALIDA CON EL DETALLE CALIFICADO DE    *
000040*   CADA LLAMADA.  LONGITUD FIJA DE REGISTRO: 80 BYTES.          *
000050******************************************************************
000060 01  REG-CALL-DETAIL.
000070     02  CD-PHONE-NUMBER         PIC X(20).
000080*        ECO DEL NUMERO RECIBIDO EN CI-PHONE-NUMBER
000090     02  CD-FORMATTED-NUMBER     PIC X(20).
000100*        NUMERO CON FORMATO DE DESPLIEGUE (VER AFFMTTEL)
000110     02  CD-RISK-SCORE           PIC 999.99.
000120*        PUNTAJE DE RIESGO 0-100, 2 DECIMALES, CERO-RELLENO
000130     02  CD-RISK-LEVEL           PIC X(08).
000140         88  CD-NIVEL-BAJO               VALUE 'LOW     '.
000150         88  CD-NIVEL-MEDIO              VALUE 'MEDIUM  '.
000160         88  CD-NIVEL-ALTO               VALUE 'HIGH    '.
000170         88  CD-NIVEL-CRITICO            VALUE 'CRITICAL'.
000180     02  CD-SCAM-FLAG            PIC X(01).
000190         88  CD-ES-FRAUDE                VALUE 'Y'.
000200     02  CD-INTL-FLAG            PIC X(01).
000210         88  CD-ES-INTERNACIONAL         VALUE 'Y'.
000220     02  FILLER                  PIC X(24).

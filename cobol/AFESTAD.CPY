000010******************************************************************
000020*           COPY AFESTAD - ACUMULADOR DE ESTADISTICAS           *
000030*   ESTRUCTURA GENERICA DE CONTADORES DE ESTADISTICAS, UNA POR  *
000040*   CADA TIPO DE ANALISIS (LLAMADAS, SMS).  EL PROGRAMA QUE LA  *
000050*   TRAE LA COPIA DOS VECES CON COPY...REPLACING, SUSTITUYENDO  *
000060*   EL PSEUDO-TEXTO ==TIPO== POR EL MNEMONICO DEL TIPO, IGUAL   *
000070*   COMO SE HACE CON CFCNAT REPLACING CFCNAT BY REG-CFCNAT EN   *
000080*   LOS PROGRAMAS DE EDUCACION.                                 *
000090******************************************************************
000100 01  WKS-ESTAD-==TIPO==.
000110     02  EST-==TIPO==-TOTAL-ANALIZADOS   PIC 9(07) COMP
000120                                          VALUE ZEROS.
000130     02  EST-==TIPO==-TOTAL-FRAUDES      PIC 9(07) COMP
000140                                          VALUE ZEROS.
000150     02  EST-==TIPO==-TOTAL-SEGUROS      PIC 9(07) COMP
000160                                          VALUE ZEROS.
000170     02  EST-==TIPO==-PORC-FRAUDE        PIC 9(03)V99
000180                                          VALUE ZEROS.
000190     02  EST-==TIPO==-POR-NIVEL.
000200         04  EST-==TIPO==-NIVEL-BAJO     PIC 9(07) COMP
000210                                          VALUE ZEROS.
000220         04  EST-==TIPO==-NIVEL-MEDIO    PIC 9(07) COMP
000230                                          VALUE ZEROS.
000240         04  EST-==TIPO==-NIVEL-ALTO     PIC 9(07) COMP
000250                                          VALUE ZEROS.
000260         04  EST-==TIPO==-NIVEL-CRITICO  PIC 9(07) COMP
000270                                          VALUE ZEROS.
000280     02  EST-==TIPO==-SUMA-PUNTAJES      PIC 9(09)V99
000290                                          VALUE ZEROS.
000300     02  FILLER                          PIC X(04).

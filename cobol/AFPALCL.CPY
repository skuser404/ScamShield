000010******************************************************************
000020*          COPY AFPALCL - TABLAS DE PALABRAS DEL ANALISIS SMS    *
000030*   CATALOGOS FIJOS DE PALABRAS CLAVE USADOS POR AFANLSM PARA    *
000040*   CALIFICAR EL TEXTO DE UN MENSAJE.  CADA TABLA SE CONSTRUYE   *
000050*   CON UN FILLER POR ENTRADA Y SE REDEFINE COMO UN OCCURS,      *
000060*   IGUAL COMO SE ARMO TABLA-DIAS/DIA-FIN-MES EN LOS PROGRAMAS   *
000070*   DE MORA DE TARJETA DE CREDITO.                               *
000080******************************************************************
000090*----------------------------------------------------------------*
000100*   CATALOGO DE 58 PALABRAS DE FRAUDE (TOMA EN CUENTA QUE         *
000110*   'SOCIAL SECURITY' APARECE DOS VECES EN EL CATALOGO FUENTE)    *
000120*----------------------------------------------------------------*
000130 01  TABLA-PALABRAS-FRAUDE.
000140     02  FILLER                  PIC X(20) VALUE 'URGENT              '.
000150     02  FILLER                  PIC X(20) VALUE 'IMMEDIATELY         '.
000160     02  FILLER                  PIC X(20) VALUE 'ACT NOW             '.
000170     02  FILLER                  PIC X(20) VALUE 'LIMITED TIME        '.
000180     02  FILLER                  PIC X(20) VALUE 'EXPIRES             '.
000190     02  FILLER                  PIC X(20) VALUE 'HURRY               '.
000200     02  FILLER                  PIC X(20) VALUE 'DON''T DELAY         '.
000210     02  FILLER                  PIC X(20) VALUE 'LAST CHANCE         '.
000220     02  FILLER                  PIC X(20) VALUE 'FINAL NOTICE        '.
000230     02  FILLER                  PIC X(20) VALUE 'VERIFY ACCOUNT      '.
000240     02  FILLER                  PIC X(20) VALUE 'CONFIRM IDENTITY    '.
000250     02  FILLER                  PIC X(20) VALUE 'UPDATE PAYMENT      '.
000260     02  FILLER                  PIC X(20) VALUE 'SUSPENDED           '.
000270     02  FILLER                  PIC X(20) VALUE 'UNUSUAL ACTIVITY    '.
000280     02  FILLER                  PIC X(20) VALUE 'UNAUTHORIZED        '.
000290     02  FILLER                  PIC X(20) VALUE 'BLOCKED             '.
000300     02  FILLER                  PIC X(20) VALUE 'LOCKED              '.
000310     02  FILLER                  PIC X(20) VALUE 'REFUND              '.
000320     02  FILLER                  PIC X(20) VALUE 'REBATE              '.
000330     02  FILLER                  PIC X(20) VALUE 'CLAIM               '.
000340     02  FILLER                  PIC X(20) VALUE 'PRIZE               '.
000350     02  FILLER                  PIC X(20) VALUE 'WINNER              '.
000360     02  FILLER                  PIC X(20) VALUE 'CONGRATULATIONS     '.
000370     02  FILLER                  PIC X(20) VALUE 'LEGAL ACTION        '.
000380     02  FILLER                  PIC X(20) VALUE 'ARREST              '.
000390     02  FILLER                  PIC X(20) VALUE 'WARRANT             '.
000400     02  FILLER                  PIC X(20) VALUE 'LAW ENFORCEMENT     '.
000410     02  FILLER                  PIC X(20) VALUE 'SUSPEND             '.
000420     02  FILLER                  PIC X(20) VALUE 'TERMINATE           '.
000430     02  FILLER                  PIC X(20) VALUE 'CANCEL              '.
000440     02  FILLER                  PIC X(20) VALUE 'PENALTIES           '.
000450     02  FILLER                  PIC X(20) VALUE 'CLICK HERE          '.
000460     02  FILLER                  PIC X(20) VALUE 'CLICK LINK          '.
000470     02  FILLER                  PIC X(20) VALUE 'CONFIRM             '.
000480     02  FILLER                  PIC X(20) VALUE 'VERIFY              '.
000490     02  FILLER                  PIC X(20) VALUE 'VALIDATE            '.
000500     02  FILLER                  PIC X(20) VALUE 'SOCIAL SECURITY     '.
000510     02  FILLER                  PIC X(20) VALUE 'SSN                 '.
000520     02  FILLER                  PIC X(20) VALUE 'PASSWORD            '.
000530     02  FILLER                  PIC X(20) VALUE 'PIN                 '.
000540     02  FILLER                  PIC X(20) VALUE 'CREDIT CARD         '.
000550     02  FILLER                  PIC X(20) VALUE 'FREE                '.
000560     02  FILLER                  PIC X(20) VALUE 'GIFT CARD           '.
000570     02  FILLER                  PIC X(20) VALUE 'CASH PRIZE          '.
000580     02  FILLER                  PIC X(20) VALUE 'SELECTED            '.
000590     02  FILLER                  PIC X(20) VALUE 'CHOSEN              '.
000600     02  FILLER                  PIC X(20) VALUE 'THOUSANDS           '.
000610     02  FILLER                  PIC X(20) VALUE 'MILLION             '.
000620     02  FILLER                  PIC X(20) VALUE 'INHERITANCE         '.
000630     02  FILLER                  PIC X(20) VALUE 'BANK                '.
000640     02  FILLER                  PIC X(20) VALUE 'PAYPAL              '.
000650     02  FILLER                  PIC X(20) VALUE 'AMAZON              '.
000660     02  FILLER                  PIC X(20) VALUE 'IRS                 '.
000670     02  FILLER                  PIC X(20) VALUE 'TAX                 '.
000680     02  FILLER                  PIC X(20) VALUE 'GOVERNMENT          '.
000690     02  FILLER                  PIC X(20) VALUE 'FEDERAL             '.
000700     02  FILLER                  PIC X(20) VALUE 'SOCIAL SECURITY     '.
000710     02  FILLER                  PIC X(20) VALUE 'MEDICARE            '.
000720 01  TAB-PALABRAS-FRAUDE REDEFINES TABLA-PALABRAS-FRAUDE.
000730     02  PAL-FRAUDE              PIC X(20) OCCURS 58 TIMES.
000740
000750*----------------------------------------------------------------*
000760*   CATALOGO DE PALABRAS LEGITIMAS (BAJAN EL PUNTAJE)             *
000770*----------------------------------------------------------------*
000780 01  TABLA-PALABRAS-LEGITIMAS.
000790     02  FILLER                  PIC X(20) VALUE 'UNSUBSCRIBE         '.
000800     02  FILLER                  PIC X(20) VALUE 'OPT-OUT             '.
000810     02  FILLER                  PIC X(20) VALUE 'TERMS AND CONDITIONS'.
000820     02  FILLER                  PIC X(20) VALUE 'PRIVACY POLICY      '.
000830 01  TAB-PALABRAS-LEGITIMAS REDEFINES TABLA-PALABRAS-LEGITIMAS.
000840     02  PAL-LEGITIMA            PIC X(20) OCCURS 4 TIMES.
000850
000860*----------------------------------------------------------------*
000870*   CATALOGO DE PALABRAS DE URGENCIA                             *
000880*----------------------------------------------------------------*
000890 01  TABLA-PALABRAS-URGENCIA.
000900     02  FILLER                  PIC X(20) VALUE 'URGENT              '.
000910     02  FILLER                  PIC X(20) VALUE 'IMMEDIATELY         '.
000920     02  FILLER                  PIC X(20) VALUE 'NOW                 '.
000930     02  FILLER                  PIC X(20) VALUE 'HURRY               '.
000940 01  TAB-PALABRAS-URGENCIA REDEFINES TABLA-PALABRAS-URGENCIA.
000950     02  PAL-URGENCIA            PIC X(20) OCCURS 4 TIMES.
000960
000970*----------------------------------------------------------------*
000980*   CATALOGO DE PALABRAS QUE SOLICITAN UNA ACCION                *
000990*----------------------------------------------------------------*
001000 01  TABLA-PALABRAS-ACCION.
001010     02  FILLER                  PIC X(20) VALUE 'CLICK               '.
001020     02  FILLER                  PIC X(20) VALUE 'CALL                '.
001030     02  FILLER                  PIC X(20) VALUE 'REPLY               '.
001040     02  FILLER                  PIC X(20) VALUE 'CONFIRM             '.
001050     02  FILLER                  PIC X(20) VALUE 'VERIFY              '.
001060 01  TAB-PALABRAS-ACCION REDEFINES TABLA-PALABRAS-ACCION.
001070     02  PAL-ACCION              PIC X(20) OCCURS 5 TIMES.
001080
001090*----------------------------------------------------------------*
001100*   CATALOGO DE PALABRAS QUE MENCIONAN DINERO                    *
001110*----------------------------------------------------------------*
001120 01  TABLA-PALABRAS-DINERO.
001130     02  FILLER                  PIC X(20) VALUE '$                   '.
001140     02  FILLER                  PIC X(20) VALUE 'MONEY               '.
001150     02  FILLER                  PIC X(20) VALUE 'CASH                '.
001160     02  FILLER                  PIC X(20) VALUE 'PRIZE               '.
001170     02  FILLER                  PIC X(20) VALUE 'REFUND              '.
001180     02  FILLER                  PIC X(20) VALUE 'PAYMENT             '.
001190 01  TAB-PALABRAS-DINERO REDEFINES TABLA-PALABRAS-DINERO.
001200     02  PAL-DINERO              PIC X(20) OCCURS 6 TIMES.
001210
001220*----------------------------------------------------------------*
001230*   CATALOGO DE PALABRAS QUE MENCIONAN CUENTA O TARJETA          *
001240*----------------------------------------------------------------*
001250 01  TABLA-PALABRAS-CUENTA.
001260     02  FILLER                  PIC X(20) VALUE 'ACCOUNT             '.
001270     02  FILLER                  PIC X(20) VALUE 'BANK                '.
001280     02  FILLER                  PIC X(20) VALUE 'CARD                '.
001290     02  FILLER                  PIC X(20) VALUE 'PASSWORD            '.
001300 01  TAB-PALABRAS-CUENTA REDEFINES TABLA-PALABRAS-CUENTA.
001310     02  PAL-CUENTA              PIC X(20) OCCURS 4 TIMES.
001320
001330*----------------------------------------------------------------*
001340*   CATALOGO DE PALABRAS DE AMENAZA                              *
001350*----------------------------------------------------------------*
001360 01  TABLA-PALABRAS-AMENAZA.
001370     02  FILLER                  PIC X(20) VALUE 'SUSPEND             '.
001380     02  FILLER                  PIC X(20) VALUE 'LOCKED              '.
001390     02  FILLER                  PIC X(20) VALUE 'BLOCKED             '.
001400     02  FILLER                  PIC X(20) VALUE 'ARREST              '.
001410     02  FILLER                  PIC X(20) VALUE 'LEGAL               '.
001420 01  TAB-PALABRAS-AMENAZA REDEFINES TABLA-PALABRAS-AMENAZA.
001430     02  PAL-AMENAZA             PIC X(20) OCCURS 5 TIMES.

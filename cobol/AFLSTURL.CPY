000010******************************************************************
000020*          COPY AFLSTURL - TABLAS DEL VERIFICADOR DE URL         *
000030*   CATALOGOS FIJOS USADOS POR AFCHKURL PARA CALIFICAR UNA URL:  *
000040*   ACORTADORES, DOMINIOS DE CONFIANZA, PALABRAS SOSPECHOSAS Y   *
000050*   TLD DE RIESGO.  MISMO ARMADO DE TABLA-DIAS EN CIERRES1.      *
000060******************************************************************
000070*----------------------------------------------------------------*
000080*   DOMINIOS ACORTADORES DE URL                                  *
000090*----------------------------------------------------------------*
000100 01  TABLA-ACORTADORES.
000110     02  FILLER                  PIC X(20) VALUE 'BIT.LY              '.
000120     02  FILLER                  PIC X(20) VALUE 'TINYURL.COM         '.
000130     02  FILLER                  PIC X(20) VALUE 'GOO.GL              '.
000140     02  FILLER                  PIC X(20) VALUE 'OW.LY               '.
000150     02  FILLER                  PIC X(20) VALUE 'T.CO                '.
000160     02  FILLER                  PIC X(20) VALUE 'IS.GD               '.
000170     02  FILLER                  PIC X(20) VALUE 'BUFF.LY             '.
000180     02  FILLER                  PIC X(20) VALUE 'ADF.LY              '.
000190     02  FILLER                  PIC X(20) VALUE 'BIT.DO              '.
000200     02  FILLER                  PIC X(20) VALUE 'SHORT.LINK          '.
000210 01  TAB-ACORTADORES REDEFINES TABLA-ACORTADORES.
000220     02  DOM-ACORTADOR           PIC X(20) OCCURS 10 TIMES.
000230
000240*----------------------------------------------------------------*
000250*   DOMINIOS DE CONFIANZA (RESTAN PUNTOS AL ENCONTRARLOS)         *
000260*----------------------------------------------------------------*
000270 01  TABLA-DOMINIOS-CONFIANZA.
000280     02  FILLER                  PIC X(20) VALUE 'GOOGLE.COM          '.
000290     02  FILLER                  PIC X(20) VALUE 'FACEBOOK.COM        '.
000300     02  FILLER                  PIC X(20) VALUE 'AMAZON.COM          '.
000310     02  FILLER                  PIC X(20) VALUE 'APPLE.COM           '.
000320     02  FILLER                  PIC X(20) VALUE 'MICROSOFT.COM       '.
000330     02  FILLER                  PIC X(20) VALUE 'LINKEDIN.COM        '.
000340     02  FILLER                  PIC X(20) VALUE 'TWITTER.COM         '.
000350     02  FILLER                  PIC X(20) VALUE 'INSTAGRAM.COM       '.
000360     02  FILLER                  PIC X(20) VALUE 'YOUTUBE.COM         '.
000370     02  FILLER                  PIC X(20) VALUE 'WIKIPEDIA.ORG       '.
000380     02  FILLER                  PIC X(20) VALUE 'GITHUB.COM          '.
000390 01  TAB-DOMINIOS-CONFIANZA REDEFINES TABLA-DOMINIOS-CONFIANZA.
000400     02  DOM-CONFIANZA           PIC X(20) OCCURS 11 TIMES.
000410
000420*----------------------------------------------------------------*
000430*   PALABRAS SOSPECHOSAS DENTRO DE LA URL COMPLETA                *
000440*----------------------------------------------------------------*
000450 01  TABLA-PALABRAS-URL.
000460     02  FILLER                  PIC X(20) VALUE 'VERIFY              '.
000470     02  FILLER                  PIC X(20) VALUE 'ACCOUNT             '.
000480     02  FILLER                  PIC X(20) VALUE 'SECURE              '.
000490     02  FILLER                  PIC X(20) VALUE 'UPDATE              '.
000500     02  FILLER                  PIC X(20) VALUE 'CONFIRM             '.
000510     02  FILLER                  PIC X(20) VALUE 'LOGIN               '.
000520     02  FILLER                  PIC X(20) VALUE 'BANKING             '.
000530     02  FILLER                  PIC X(20) VALUE 'PASSWORD            '.
000540     02  FILLER                  PIC X(20) VALUE 'SUSPEND             '.
000550     02  FILLER                  PIC X(20) VALUE 'LIMITED             '.
000560     02  FILLER                  PIC X(20) VALUE 'UNUSUAL             '.
000570     02  FILLER                  PIC X(20) VALUE 'CLICK               '.
000580     02  FILLER                  PIC X(20) VALUE 'URGENT              '.
000590     02  FILLER                  PIC X(20) VALUE 'ALERT               '.
000600     02  FILLER                  PIC X(20) VALUE 'WINNER              '.
000610     02  FILLER                  PIC X(20) VALUE 'PRIZE               '.
000620     02  FILLER                  PIC X(20) VALUE 'REWARD              '.
000630     02  FILLER                  PIC X(20) VALUE 'FREE                '.
000640     02  FILLER                  PIC X(20) VALUE 'CLAIM               '.
000650     02  FILLER                  PIC X(20) VALUE 'REFUND              '.
000660     02  FILLER                  PIC X(20) VALUE 'TAX                 '.
000670     02  FILLER                  PIC X(20) VALUE 'GOV                 '.
000680     02  FILLER                  PIC X(20) VALUE 'PAYPAL              '.
000690     02  FILLER                  PIC X(20) VALUE 'AMAZON              '.
000700 01  TAB-PALABRAS-URL REDEFINES TABLA-PALABRAS-URL.
000710     02  PAL-SOSPECHOSA-URL      PIC X(20) OCCURS 24 TIMES.
000720
000730*----------------------------------------------------------------*
000740*   TLD (DOMINIO DE NIVEL SUPERIOR) DE ALTO RIESGO                *
000750*----------------------------------------------------------------*
000760 01  TABLA-TLD-RIESGO.
000770     02  FILLER                  PIC X(04) VALUE 'TK  '.
000780     02  FILLER                  PIC X(04) VALUE 'ML  '.
000790     02  FILLER                  PIC X(04) VALUE 'GA  '.
000800     02  FILLER                  PIC X(04) VALUE 'CF  '.
000810     02  FILLER                  PIC X(04) VALUE 'GQ  '.
000820     02  FILLER                  PIC X(04) VALUE 'XYZ '.
000830     02  FILLER                  PIC X(04) VALUE 'TOP '.
000840 01  TAB-TLD-RIESGO REDEFINES TABLA-TLD-RIESGO.
000850     02  TLD-RIESGO              PIC X(04) OCCURS 7 TIMES.

000010******************************************************************
000020* PROGRAMA    : AFCHKURL                                         *
000030* APLICACION  : AFISHIELD - DETECCION DE FRAUDE TELEFONICO       *
000040* TIPO        : SUBPROGRAMA (CALLED)                             *
000050* DESCRIPCION : VERIFICADOR DE URL.  RECIBE UNA URL EXTRAIDA DE  *
000060*             : UN MENSAJE SMS Y DEVUELVE UN PUNTAJE DE RIESGO   *
000070*             : DE PHISHING DE 0 A 100 MAS UNA BANDERA DE        *
000080*             : SOSPECHOSA.  NO MANEJA ARCHIVOS, ES LLAMADO UNA  *
000090*             : VEZ POR CADA URL ENCONTRADA EN EL TEXTO.         *
000100* ARCHIVOS    : NO APLICA                                        *
000110* PROGRAMA(S) : NINGUNO - ES LLAMADO POR AFANLSM                 *
000120******************************************************************
000130*                C A M B I O S   A L   P R O G R A M A           *
000140*------------------------------------------------------------------
000150* FECHA     PROGRAMADOR        TICKET    DESCRIPCION              *
000160* --------  -----------------  --------  ------------------------ *
000170* 05/05/90  E. DE LEON         N/A       VERSION INICIAL - SOLO  *
000180*                                        ESQUEMA Y ACORTADORES   *
000190* 21/01/92  E. DE LEON         SR-0180   SE AGREGA CATALOGO DE   *
000200*                                        DOMINIOS DE CONFIANZA   *
000210* 17/08/94  V.H. ORELLANA      SR-0228   SE AGREGA EL ESCANEO DE *
000220*                                        PALABRAS SOSPECHOSAS    *
000230* 09/02/96  V.H. ORELLANA      SR-0255   SE AGREGA ANALISIS DE   *
000240*                                        SUBDOMINIOS, GUIONES Y  *
000250*                                        DIGITOS EN EL DOMINIO   *
000260* 12/10/97  C. PINEDA          SR-0280   SE AGREGA DETECCION DE  *
000270*                                        DIRECCION IP Y PUERTO   *
000280*                                        EXPLICITO               *
000290* 23/12/98  V.H. ORELLANA      Y2K-009   REVISION Y2K - PROGRAMA *
000300*                                        NO MANEJA FECHAS, SIN   *
000310*                                        CAMBIOS DE DATOS        *
000320* 30/06/99  V.H. ORELLANA      Y2K-009   CIERRE DE CERTIFICACION *
000330*                                        Y2K PARA ESTE MODULO    *
000340* 08/05/01  C. PINEDA          SR-0310   SE AGREGA CONTEO DE     *
000350*                                        PARAMETROS DE QUERY     *
000360*                                        DISTINTOS               *
000370* 26/11/03  J. MENDEZ          SR-0338   SE AGREGA TLD DE RIESGO *
000380*                                        Y SE DOCUMENTA EL ORDEN *
000390*                                        DE LA RESTA POR DOMINIO *
000400*                                        DE CONFIANZA             *
000410* 18/02/05  C. PINEDA          SR-0363   SE REESTRUCTURAN LOS   *
000420*                                        CICLOS DE TABLA Y DE    *
000430*                                        SUBCADENAS A PARRAFOS   *
000440*                                        DE ENTRADA Y SALIDA     *
000450*                                        UNICA, SEGUN ESTANDAR   *
000460*                                        DEL DEPARTAMENTO        *
000470******************************************************************
000480 IDENTIFICATION DIVISION.
000490 PROGRAM-ID.                   AFCHKURL.
000500 AUTHOR.                       E. DE LEON.
000510 INSTALLATION.                 DEPARTAMENTO DE SISTEMAS.
000520 DATE-WRITTEN.                 05/05/90.
000530 DATE-COMPILED.                18/02/05.
000540 SECURITY.                     CONFIDENCIAL - USO INTERNO.
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SPECIAL-NAMES.
000580     C01 IS TOP-OF-FORM
000590     CLASS DIGITO-VALIDO IS '0' THRU '9'.
000600 DATA DIVISION.
000610 WORKING-STORAGE SECTION.
000620*----------------------------------------------------------------*
000630*   CATALOGOS DE ACORTADORES, DOMINIOS DE CONFIANZA, PALABRAS    *
000640*   SOSPECHOSAS Y TLD DE RIESGO                                  *
000650*----------------------------------------------------------------*
000660 COPY AFLSTURL.
000670 01  WKS-PUNTAJE                   PIC S9(05) COMP VALUE ZERO.
000680 01  WKS-URL-MAYUS                 PIC X(100) VALUE SPACES.
000690 01  WKS-LONG-URL                   PIC 9(03) COMP VALUE ZERO.
000700 01  WKS-ESQUEMA                    PIC X(05) VALUE SPACES.
000710 01  WKS-ESQUEMA-R REDEFINES WKS-ESQUEMA.
000720     02  WKS-ESQ-CARACTER            PIC X(01) OCCURS 5 TIMES.
000730 01  WKS-POS-HOST-INI                PIC 9(03) COMP VALUE ZERO.
000740 01  WKS-POS-HOST-FIN                 PIC 9(03) COMP VALUE ZERO.
000750 01  WKS-POS-QUERY                     PIC 9(03) COMP VALUE ZERO.
000760 01  WKS-HOST                          PIC X(100) VALUE SPACES.
000770 01  WKS-LONG-HOST                      PIC 9(03) COMP VALUE ZERO.
000780 01  WKS-HOSTNAME                        PIC X(100) VALUE SPACES.
000790 01  WKS-LONG-HOSTNAME                    PIC 9(03) COMP VALUE ZERO.
000800 01  WKS-PATH                              PIC X(100) VALUE SPACES.
000810 01  WKS-LONG-PATH                          PIC 9(03) COMP VALUE ZERO.
000820 01  WKS-QUERY                               PIC X(100) VALUE SPACES.
000830 01  WKS-LONG-QUERY                           PIC 9(03) COMP VALUE ZERO.
000840 01  WKS-PUERTO                               PIC 9(05) COMP
000850                                                   VALUE ZERO.
000860 01  WKS-PUERTO-TXT                            PIC X(05)
000870                                                   VALUE SPACES.
000880 01  WKS-PUERTO-DIGITOS REDEFINES WKS-PUERTO-TXT.
000890     02  WKS-PD-CARACTER                       PIC 9(01)
000900                                       OCCURS 5 TIMES.
000910 01  WKS-BAN-PUERTO-EXPLIC                     PIC X(01) VALUE 'N'.
000920     88  WKS-HAY-PUERTO-EXPLICITO                    VALUE 'Y'.
000930 01  WKS-BAN-ES-IP                              PIC X(01) VALUE 'N'.
000940     88  WKS-HOST-ES-IP                               VALUE 'Y'.
000950 01  WKS-CANT-ETIQUETAS                          PIC 9(02) COMP
000960                                                   VALUE ZERO.
000970 01  WKS-TABLA-ETIQUETAS.
000980     02  WKS-ETIQUETA                            PIC X(30)
000990                                       OCCURS 10 TIMES.
001000 01  WKS-TABLA-LONG-ETIQUETAS.
001010     02  WKS-LONG-ETIQUETA                       PIC 9(02) COMP
001020                                       OCCURS 10 TIMES.
001030 01  WKS-DOMINIO-LABEL                            PIC X(30)
001040                                                   VALUE SPACES.
001050 01  WKS-TLD                                      PIC X(10)
001060                                                   VALUE SPACES.
001070 01  WKS-DOMINIO-COMPLETO                          PIC X(20)
001080                                                   VALUE SPACES.
001090 01  WKS-CANT-GUIONES-HOST                          PIC 9(02)
001100                                       COMP VALUE ZERO.
001110 01  WKS-CANT-PALABRAS-SOSP                          PIC 9(02)
001120                                       COMP VALUE ZERO.
001130 01  WKS-CANT-SEGMENTOS-QRY                           PIC 9(02)
001140                                       COMP VALUE ZERO.
001150 01  WKS-TABLA-NOMBRES-PARAM.
001160     02  WKS-NOMBRE-PARAM                          PIC X(30)
001170                                       OCCURS 20 TIMES.
001180 01  WKS-CANT-PARAMS-DISTINTOS                       PIC 9(02)
001190                                       COMP VALUE ZERO.
001200 01  WKS-INDICE-CAR                    PIC 9(03) COMP VALUE ZERO.
001210 01  WKS-INDICE-CAR2                    PIC 9(03) COMP VALUE ZERO.
001220 01  WKS-INDICE-TAB                      PIC 9(02) COMP VALUE ZERO.
001230 01  WKS-INDICE-TAB2                      PIC 9(02) COMP VALUE ZERO.
001240 01  WKS-CARACTER                          PIC X(01) VALUE SPACE.
001250 01  WKS-YA-CONTADO                          PIC X(01) VALUE 'N'.
001260     88  WKS-PARAM-YA-CONTADO                       VALUE 'Y'.
001270 01  WKS-CANT-ARROBA                           PIC 9(02) COMP
001280                                       VALUE ZERO.
001290*----------------------------------------------------------------*
001300*   AREA DE TRABAJO PARA LA BUSQUEDA DE SUBCADENAS (NO HAY UNA   *
001310*   FUNCION INTRINSECA DE "CONTIENE" EN ESTE COMPILADOR)          *
001320*----------------------------------------------------------------*
001330 01  WKS-AGUJA                      PIC X(30) VALUE SPACES.
001340 01  WKS-AGUJA-CARACTERES REDEFINES WKS-AGUJA.
001350     02  WKS-AG-CARACTER             PIC X(01) OCCURS 30 TIMES.
001360 01  WKS-LONG-AGUJA                  PIC 9(02) COMP VALUE ZERO.
001370 01  WKS-SUB-HALLADA                  PIC X(01) VALUE 'N'.
001380     88  WKS-SUB-FUE-HALLADA                   VALUE 'Y'.
001390 01  WKS-POS-BUSQUEDA                   PIC 9(03) COMP VALUE ZERO.
001400 LINKAGE SECTION.
001410 01  LK-URL-TEXTO                   PIC X(100).
001420 01  LK-PUNTAJE-URL                  PIC 9(03).
001430 01  LK-BANDERA-SOSPECHOSA            PIC X(01).
001440     88  LK-URL-ES-SOSPECHOSA                     VALUE 'Y'.
001450 PROCEDURE DIVISION USING LK-URL-TEXTO
001460                           LK-PUNTAJE-URL
001470                           LK-BANDERA-SOSPECHOSA.
001480 100-PRINCIPAL SECTION.
001490     MOVE ZERO TO WKS-PUNTAJE
001500     PERFORM 200-PREPARA-URL
001510     PERFORM 300-PARSEA-URL
001520     PERFORM 400-CALCULA-PUNTAJE
001530     PERFORM 900-FINALIZA
001540     GOBACK.
001550 100-PRINCIPAL-E. EXIT.
001560
001570*----------------------------------------------------------------*
001580*   SE AGREGA HTTP:// SI LA URL NO TRAE ESQUEMA, Y SE PASA TODO  *
001590*   A MAYUSCULAS PARA LAS COMPARACIONES CONTRA LOS CATALOGOS     *
001600*----------------------------------------------------------------*
001610 200-PREPARA-URL SECTION.                                         SR-0363
001620     MOVE SPACES TO WKS-URL-MAYUS                                 SR-0363
001630     MOVE LK-URL-TEXTO TO WKS-URL-MAYUS                           SR-0363
001640     INSPECT WKS-URL-MAYUS                                        SR-0363
001650             CONVERTING 'abcdefghijklmnopqrstuvwxyz'              SR-0363
001660                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'              SR-0363
001670     IF WKS-URL-MAYUS(1:7) NOT = 'HTTP://'                        SR-0363
001680        AND WKS-URL-MAYUS(1:8) NOT = 'HTTPS://'                   SR-0363
001690        MOVE SPACES TO WKS-URL-MAYUS                              SR-0363
001700        STRING 'HTTP://' DELIMITED BY SIZE                        SR-0363
001710               LK-URL-TEXTO DELIMITED BY SIZE                     SR-0363
001720               INTO WKS-URL-MAYUS                                 SR-0363
001730        END-STRING                                                SR-0363
001740        INSPECT WKS-URL-MAYUS                                     SR-0363
001750                CONVERTING 'abcdefghijklmnopqrstuvwxyz'           SR-0363
001760                        TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'           SR-0363
001770     END-IF                                                       SR-0363
001780     MOVE 100 TO WKS-INDICE-CAR                                   SR-0363
001790     PERFORM 205-RECORTA-UNA-POSICION                             SR-0363
001800         UNTIL WKS-INDICE-CAR < 1                                 SR-0363
001810            OR WKS-URL-MAYUS(WKS-INDICE-CAR:1) NOT = SPACE        SR-0363
001820     MOVE WKS-INDICE-CAR TO WKS-LONG-URL.                         SR-0363
001830 200-PREPARA-URL-E. EXIT.                                         SR-0363
001840
001850 205-RECORTA-UNA-POSICION SECTION.                                SR-0363
001860     SUBTRACT 1 FROM WKS-INDICE-CAR.                              SR-0363
001870 205-RECORTA-UNA-POSICION-E. EXIT.                                SR-0363
001880
001890*----------------------------------------------------------------*
001900*   SE DESCOMPONE LA URL EN ESQUEMA, HOST (CON POSIBLE PUERTO),  *
001910*   RUTA Y QUERY, Y LUEGO EL HOST EN SUS ETIQUETAS SEPARADAS     *
001920*   POR PUNTO                                                   *
001930*----------------------------------------------------------------*
001940 300-PARSEA-URL SECTION.
001950     IF WKS-URL-MAYUS(1:5) = 'HTTPS'
001960        MOVE 'HTTPS' TO WKS-ESQUEMA
001970        MOVE 9 TO WKS-POS-HOST-INI
001980     ELSE
001990        MOVE 'HTTP' TO WKS-ESQUEMA
002000        MOVE 8 TO WKS-POS-HOST-INI
002010     END-IF
002020     PERFORM 310-LOCALIZA-FIN-HOST
002030     PERFORM 320-SEPARA-HOST-RUTA-QUERY
002040     PERFORM 330-QUITA-PUERTO-DEL-HOST
002050     PERFORM 340-SEPARA-ETIQUETAS-HOST
002060     PERFORM 350-CHECA-HOST-ES-IP
002070     IF NOT WKS-HOST-ES-IP AND WKS-CANT-ETIQUETAS >= 2
002080        MOVE WKS-ETIQUETA(WKS-CANT-ETIQUETAS) TO WKS-TLD
002090        MOVE WKS-ETIQUETA(WKS-CANT-ETIQUETAS - 1) TO
002100             WKS-DOMINIO-LABEL
002110        MOVE SPACES TO WKS-DOMINIO-COMPLETO
002120        STRING WKS-DOMINIO-LABEL(1:
002130                  WKS-LONG-ETIQUETA(WKS-CANT-ETIQUETAS - 1))
002140               DELIMITED BY SIZE
002150               '.' DELIMITED BY SIZE
002160               WKS-TLD(1:WKS-LONG-ETIQUETA(WKS-CANT-ETIQUETAS))
002170               DELIMITED BY SIZE
002180               INTO WKS-DOMINIO-COMPLETO
002190        END-STRING
002200     END-IF
002210     PERFORM 360-CUENTA-GUIONES-HOST
002220     PERFORM 370-CUENTA-PARAMS-QUERY.
002230 300-PARSEA-URL-E. EXIT.
002240
002250*----------------------------------------------------------------*
002260*   BUSCA EL PRIMER '/' O '?' DESPUES DEL ESQUEMA; SI NO         *
002270*   APARECE NINGUNO, EL HOST LLEGA HASTA EL FINAL DE LA URL      *
002280*----------------------------------------------------------------*
002290 310-LOCALIZA-FIN-HOST SECTION.                                   SR-0363
002300     MOVE ZERO TO WKS-POS-HOST-FIN                                SR-0363
002310     MOVE ZERO TO WKS-POS-QUERY                                   SR-0363
002320     MOVE WKS-POS-HOST-INI TO WKS-INDICE-CAR                      SR-0363
002330     PERFORM 315-BUSCA-UN-SEPARADOR                               SR-0363
002340         UNTIL WKS-INDICE-CAR > WKS-LONG-URL                      SR-0363
002350     IF WKS-POS-HOST-FIN = ZERO                                   SR-0363
002360        MOVE WKS-LONG-URL + 1 TO WKS-POS-HOST-FIN                 SR-0363
002370     END-IF.                                                      SR-0363
002380 310-LOCALIZA-FIN-HOST-E. EXIT.                                   SR-0363
002390
002400 315-BUSCA-UN-SEPARADOR SECTION.                                  SR-0363
002410     MOVE WKS-URL-MAYUS(WKS-INDICE-CAR:1) TO WKS-CARACTER         SR-0363
002420     IF WKS-POS-HOST-FIN = ZERO AND                               SR-0363
002430        (WKS-CARACTER = '/' OR WKS-CARACTER = '?')                SR-0363
002440        MOVE WKS-INDICE-CAR TO WKS-POS-HOST-FIN                   SR-0363
002450     END-IF                                                       SR-0363
002460     IF WKS-POS-QUERY = ZERO AND WKS-CARACTER = '?'               SR-0363
002470        MOVE WKS-INDICE-CAR TO WKS-POS-QUERY                      SR-0363
002480     END-IF                                                       SR-0363
002490     ADD 1 TO WKS-INDICE-CAR.                                     SR-0363
002500 315-BUSCA-UN-SEPARADOR-E. EXIT.                                  SR-0363
002510
002520 320-SEPARA-HOST-RUTA-QUERY SECTION.
002530     MOVE SPACES TO WKS-HOST, WKS-PATH, WKS-QUERY
002540     MOVE ZERO TO WKS-LONG-HOST, WKS-LONG-PATH, WKS-LONG-QUERY
002550     MOVE WKS-POS-HOST-FIN - WKS-POS-HOST-INI TO WKS-LONG-HOST
002560     IF WKS-LONG-HOST > ZERO
002570        MOVE WKS-URL-MAYUS(WKS-POS-HOST-INI:WKS-LONG-HOST)
002580             TO WKS-HOST
002590     END-IF
002600     IF WKS-POS-QUERY > ZERO
002610        MOVE WKS-LONG-URL - WKS-POS-QUERY TO WKS-LONG-QUERY
002620        IF WKS-LONG-QUERY > ZERO
002630           MOVE WKS-URL-MAYUS(WKS-POS-QUERY + 1:WKS-LONG-QUERY)
002640                TO WKS-QUERY
002650        END-IF
002660        IF WKS-POS-QUERY > WKS-POS-HOST-FIN
002670           MOVE WKS-POS-QUERY - WKS-POS-HOST-FIN TO WKS-LONG-PATH
002680           MOVE WKS-URL-MAYUS(WKS-POS-HOST-FIN:WKS-LONG-PATH)
002690                TO WKS-PATH
002700        END-IF
002710     ELSE
002720        IF WKS-LONG-URL >= WKS-POS-HOST-FIN
002730           MOVE WKS-LONG-URL - WKS-POS-HOST-FIN + 1
002740                TO WKS-LONG-PATH
002750           MOVE WKS-URL-MAYUS(WKS-POS-HOST-FIN:WKS-LONG-PATH)
002760                TO WKS-PATH
002770        END-IF
002780     END-IF.
002790 320-SEPARA-HOST-RUTA-QUERY-E. EXIT.
002800
002810*----------------------------------------------------------------*
002820*   SR-0280 - SI EL HOST TRAE ":PUERTO" AL FINAL (Y NO ES UNA    *
002830*   DIRECCION IPV6 ENTRE CORCHETES), SE SEPARA EL PUERTO         *
002840*----------------------------------------------------------------*
002850 330-QUITA-PUERTO-DEL-HOST SECTION.                               SR-0363
002860     MOVE WKS-HOST TO WKS-HOSTNAME                                SR-0363
002870     MOVE WKS-LONG-HOST TO WKS-LONG-HOSTNAME                      SR-0363
002880     MOVE 'N' TO WKS-BAN-PUERTO-EXPLIC                            SR-0363
002890     IF WKS-HOST(1:1) NOT = '['                                   SR-0363
002900        MOVE WKS-LONG-HOST TO WKS-INDICE-CAR                      SR-0363
002910        PERFORM 332-BUSCA-DOS-PUNTOS                              SR-0363
002920            UNTIL WKS-INDICE-CAR < 1                              SR-0363
002930     END-IF.                                                      SR-0363
002940 330-QUITA-PUERTO-DEL-HOST-E. EXIT.                               SR-0363
002950
002960 332-BUSCA-DOS-PUNTOS SECTION.                                    SR-0363
002970     IF WKS-HOST(WKS-INDICE-CAR:1) = ':'                          SR-0363
002980        MOVE SPACES TO WKS-PUERTO-TXT                             SR-0363
002990        MOVE WKS-HOST(WKS-INDICE-CAR + 1:                         SR-0363
003000             WKS-LONG-HOST - WKS-INDICE-CAR)                      SR-0363
003010             TO WKS-PUERTO-TXT                                    SR-0363
003020        PERFORM 335-CONVIERTE-PUERTO                              SR-0363
003030        MOVE WKS-INDICE-CAR - 1 TO WKS-LONG-HOSTNAME              SR-0363
003040        MOVE WKS-HOST(1:WKS-LONG-HOSTNAME) TO WKS-HOSTNAME        SR-0363
003050        MOVE 'Y' TO WKS-BAN-PUERTO-EXPLIC                         SR-0363
003060        MOVE ZERO TO WKS-INDICE-CAR                               SR-0363
003070     ELSE                                                         SR-0363
003080        SUBTRACT 1 FROM WKS-INDICE-CAR                            SR-0363
003090     END-IF.                                                      SR-0363
003100 332-BUSCA-DOS-PUNTOS-E. EXIT.                                    SR-0363
003110
003120*----------------------------------------------------------------*
003130*   EL PUERTO SE ACUMULA DIGITO POR DIGITO, SIN FUNCIONES        *
003140*   INTRINSECAS, PARA NO DEPENDER DE LA JUSTIFICACION DEL MOVE   *
003150*----------------------------------------------------------------*
003160 335-CONVIERTE-PUERTO SECTION.                                    SR-0363
003170     MOVE ZERO TO WKS-PUERTO                                      SR-0363
003180     MOVE 1 TO WKS-INDICE-CAR2                                    SR-0363
003190     PERFORM 336-ACUMULA-UN-DIGITO                                SR-0363
003200         UNTIL WKS-INDICE-CAR2 > 5.                               SR-0363
003210 335-CONVIERTE-PUERTO-E. EXIT.                                    SR-0363
003220
003230 336-ACUMULA-UN-DIGITO SECTION.                                   SR-0363
003240     IF WKS-PUERTO-TXT(WKS-INDICE-CAR2:1) IS NUMERIC              SR-0363
003250        COMPUTE WKS-PUERTO =                                      SR-0363
003260                WKS-PUERTO * 10 +                                 SR-0363
003270                WKS-PD-CARACTER(WKS-INDICE-CAR2)                  SR-0363
003280     END-IF                                                       SR-0363
003290     ADD 1 TO WKS-INDICE-CAR2.                                    SR-0363
003300 336-ACUMULA-UN-DIGITO-E. EXIT.                                   SR-0363
003310
003320 340-SEPARA-ETIQUETAS-HOST SECTION.                               SR-0363
003330     MOVE SPACES TO WKS-TABLA-ETIQUETAS                           SR-0363
003340     MOVE ZERO TO WKS-TABLA-LONG-ETIQUETAS                        SR-0363
003350     MOVE 1 TO WKS-CANT-ETIQUETAS                                 SR-0363
003360     MOVE 1 TO WKS-INDICE-CAR                                     SR-0363
003370     PERFORM 342-CLASIFICA-UN-CARACTER-HOST                       SR-0363
003380         UNTIL WKS-INDICE-CAR > WKS-LONG-HOSTNAME.                SR-0363
003390 340-SEPARA-ETIQUETAS-HOST-E. EXIT.                               SR-0363
003400
003410 342-CLASIFICA-UN-CARACTER-HOST SECTION.                          SR-0363
003420     MOVE WKS-HOSTNAME(WKS-INDICE-CAR:1) TO WKS-CARACTER          SR-0363
003430     IF WKS-CARACTER = '.'                                        SR-0363
003440        ADD 1 TO WKS-CANT-ETIQUETAS                               SR-0363
003450     ELSE                                                         SR-0363
003460        ADD 1 TO WKS-LONG-ETIQUETA(WKS-CANT-ETIQUETAS)            SR-0363
003470        MOVE WKS-CARACTER TO                                      SR-0363
003480             WKS-ETIQUETA(WKS-CANT-ETIQUETAS)                     SR-0363
003490             (WKS-LONG-ETIQUETA(WKS-CANT-ETIQUETAS):1)            SR-0363
003500     END-IF                                                       SR-0363
003510     ADD 1 TO WKS-INDICE-CAR.                                     SR-0363
003520 342-CLASIFICA-UN-CARACTER-HOST-E. EXIT.                          SR-0363
003530
003540*----------------------------------------------------------------*
003550*   SR-0280 - EL HOST ES IP SI SON 4 ETIQUETAS Y LAS 4 SON       *
003560*   TOTALMENTE NUMERICAS, O SI EMPIEZA CON '[' (IPV6)            *
003570*----------------------------------------------------------------*
003580 350-CHECA-HOST-ES-IP SECTION.                                    SR-0363
003590     MOVE 'N' TO WKS-BAN-ES-IP                                    SR-0363
003600     IF WKS-HOST(1:1) = '['                                       SR-0363
003610        MOVE 'Y' TO WKS-BAN-ES-IP                                 SR-0363
003620     ELSE                                                         SR-0363
003630        IF WKS-CANT-ETIQUETAS = 4                                 SR-0363
003640           MOVE 'Y' TO WKS-BAN-ES-IP                              SR-0363
003650           MOVE 1 TO WKS-INDICE-TAB                               SR-0363
003660           PERFORM 352-CHECA-UNA-ETIQUETA-IP                      SR-0363
003670               UNTIL WKS-INDICE-TAB > 4                           SR-0363
003680        END-IF                                                    SR-0363
003690     END-IF.                                                      SR-0363
003700 350-CHECA-HOST-ES-IP-E. EXIT.                                    SR-0363
003710
003720 352-CHECA-UNA-ETIQUETA-IP SECTION.                               SR-0363
003730     MOVE 1 TO WKS-INDICE-CAR                                     SR-0363
003740     PERFORM 353-CHECA-UN-CARACTER-IP                             SR-0363
003750         UNTIL WKS-INDICE-CAR > WKS-LONG-ETIQUETA(WKS-INDICE-TAB) SR-0363
003760     ADD 1 TO WKS-INDICE-TAB.                                     SR-0363
003770 352-CHECA-UNA-ETIQUETA-IP-E. EXIT.                               SR-0363
003780
003790 353-CHECA-UN-CARACTER-IP SECTION.                                SR-0363
003800     IF WKS-ETIQUETA(WKS-INDICE-TAB)                              SR-0363
003810        (WKS-INDICE-CAR:1) NOT NUMERIC                            SR-0363
003820        MOVE 'N' TO WKS-BAN-ES-IP                                 SR-0363
003830     END-IF                                                       SR-0363
003840     ADD 1 TO WKS-INDICE-CAR.                                     SR-0363
003850 353-CHECA-UN-CARACTER-IP-E. EXIT.                                SR-0363
003860
003870 360-CUENTA-GUIONES-HOST SECTION.
003880     MOVE ZERO TO WKS-CANT-GUIONES-HOST
003890     INSPECT WKS-HOSTNAME TALLYING WKS-CANT-GUIONES-HOST
003900             FOR ALL '-'.
003910 360-CUENTA-GUIONES-HOST-E. EXIT.
003920
003930*----------------------------------------------------------------*
003940*   SR-0310 - CUENTA LOS NOMBRES DE PARAMETRO DISTINTOS DE LA    *
003950*   QUERY STRING (SEPARADOS POR '&', NOMBRE ANTES DEL '=')       *
003960*----------------------------------------------------------------*
003970 370-CUENTA-PARAMS-QUERY SECTION.
003980     MOVE ZERO TO WKS-CANT-PARAMS-DISTINTOS
003990     MOVE SPACES TO WKS-TABLA-NOMBRES-PARAM
004000     IF WKS-LONG-QUERY > ZERO
004010        PERFORM 380-EXTRAE-NOMBRES-PARAM
004020     END-IF.
004030 370-CUENTA-PARAMS-QUERY-E. EXIT.
004040
004050 380-EXTRAE-NOMBRES-PARAM SECTION.                                SR-0363
004060     MOVE 1 TO WKS-INDICE-CAR                                     SR-0363
004070     MOVE 1 TO WKS-INDICE-CAR2                                    SR-0363
004080     PERFORM 382-EXAMINA-UNA-POSICION-QRY                         SR-0363
004090         UNTIL WKS-INDICE-CAR > WKS-LONG-QUERY + 1.               SR-0363
004100 380-EXTRAE-NOMBRES-PARAM-E. EXIT.                                SR-0363
004110
004120 382-EXAMINA-UNA-POSICION-QRY SECTION.                            SR-0363
004130     IF WKS-INDICE-CAR > WKS-LONG-QUERY                           SR-0363
004140        MOVE WKS-QUERY(WKS-INDICE-CAR2:                           SR-0363
004150             WKS-INDICE-CAR - WKS-INDICE-CAR2) TO WKS-CARACTER    SR-0363
004160        PERFORM 390-REGISTRA-NOMBRE-PARAM                         SR-0363
004170     ELSE                                                         SR-0363
004180        IF WKS-QUERY(WKS-INDICE-CAR:1) = '&'                      SR-0363
004190           PERFORM 390-REGISTRA-NOMBRE-PARAM                      SR-0363
004200           MOVE WKS-INDICE-CAR + 1 TO WKS-INDICE-CAR2             SR-0363
004210        END-IF                                                    SR-0363
004220     END-IF                                                       SR-0363
004230     ADD 1 TO WKS-INDICE-CAR.                                     SR-0363
004240 382-EXAMINA-UNA-POSICION-QRY-E. EXIT.                            SR-0363
004250
004260 390-REGISTRA-NOMBRE-PARAM SECTION.                               SR-0363
004270     IF WKS-INDICE-CAR > WKS-INDICE-CAR2                          SR-0363
004280        MOVE SPACES TO WKS-NOMBRE-PARAM(WKS-CANT-PARAMS-DISTINTOS SR-0363
004290                                         + 1)                     SR-0363
004300        MOVE WKS-QUERY(WKS-INDICE-CAR2:                           SR-0363
004310             WKS-INDICE-CAR - WKS-INDICE-CAR2)                    SR-0363
004320             TO WKS-NOMBRE-PARAM(WKS-CANT-PARAMS-DISTINTOS + 1)   SR-0363
004330        MOVE 'N' TO WKS-YA-CONTADO                                SR-0363
004340        MOVE 1 TO WKS-INDICE-TAB2                                 SR-0363
004350        PERFORM 395-COMPARA-UN-PARAM-PREVIO                       SR-0363
004360            UNTIL WKS-INDICE-TAB2 > WKS-CANT-PARAMS-DISTINTOS     SR-0363
004370        IF NOT WKS-PARAM-YA-CONTADO                               SR-0363
004380           ADD 1 TO WKS-CANT-PARAMS-DISTINTOS                     SR-0363
004390        END-IF                                                    SR-0363
004400     END-IF.                                                      SR-0363
004410 390-REGISTRA-NOMBRE-PARAM-E. EXIT.                               SR-0363
004420
004430 395-COMPARA-UN-PARAM-PREVIO SECTION.                             SR-0363
004440     IF WKS-NOMBRE-PARAM(WKS-INDICE-TAB2) =                       SR-0363
004450        WKS-NOMBRE-PARAM(WKS-CANT-PARAMS-DISTINTOS + 1)           SR-0363
004460        MOVE 'Y' TO WKS-YA-CONTADO                                SR-0363
004470     END-IF                                                       SR-0363
004480     ADD 1 TO WKS-INDICE-TAB2.                                    SR-0363
004490 395-COMPARA-UN-PARAM-PREVIO-E. EXIT.                             SR-0363
004500
004510*----------------------------------------------------------------*
004520*   SR-0338 - TABLA DE PUNTAJE SOBRE LA URL YA ANALIZADA         *
004530*----------------------------------------------------------------*
004540 400-CALCULA-PUNTAJE SECTION.
004550     IF WKS-HOST-ES-IP
004560        ADD 30 TO WKS-PUNTAJE
004570     END-IF
004580     IF WKS-ESQUEMA NOT = 'HTTPS'
004590        ADD 15 TO WKS-PUNTAJE
004600     END-IF
004610     IF NOT WKS-HOST-ES-IP
004620        PERFORM 410-CHECA-ACORTADOR
004630        PERFORM 420-CHECA-DOMINIO-CONFIANZA
004640     END-IF
004650     PERFORM 430-CHECA-PALABRAS-SOSPECHOSAS
004660     IF WKS-LONG-HOSTNAME > 40
004670        ADD 15 TO WKS-PUNTAJE
004680     END-IF
004690     IF NOT WKS-HOST-ES-IP AND WKS-CANT-ETIQUETAS - 2 > 2
004700        ADD 20 TO WKS-PUNTAJE
004710     END-IF
004720     PERFORM 440-CHECA-ARROBA
004730     IF WKS-CANT-GUIONES-HOST > 2
004740        ADD 15 TO WKS-PUNTAJE
004750     END-IF
004760     IF NOT WKS-HOST-ES-IP
004770        PERFORM 450-CHECA-DIGITO-EN-DOMINIO
004780     END-IF
004790     IF WKS-LONG-PATH > 100
004800        ADD 10 TO WKS-PUNTAJE
004810     END-IF
004820     IF WKS-CANT-PARAMS-DISTINTOS > 5
004830        ADD 15 TO WKS-PUNTAJE
004840     END-IF
004850     IF WKS-HAY-PUERTO-EXPLICITO
004860        AND WKS-PUERTO NOT = 80 AND WKS-PUERTO NOT = 443
004870        ADD 20 TO WKS-PUNTAJE
004880     END-IF
004890     IF NOT WKS-HOST-ES-IP
004900        PERFORM 460-CHECA-TLD-RIESGO
004910     END-IF.
004920 400-CALCULA-PUNTAJE-E. EXIT.
004930
004940 410-CHECA-ACORTADOR SECTION.                                     SR-0363
004950     MOVE 1 TO WKS-INDICE-TAB                                     SR-0363
004960     PERFORM 412-COMPARA-UN-ACORTADOR                             SR-0363
004970         UNTIL WKS-INDICE-TAB > 10.                               SR-0363
004980 410-CHECA-ACORTADOR-E. EXIT.                                     SR-0363
004990
005000 412-COMPARA-UN-ACORTADOR SECTION.                                SR-0363
005010     IF WKS-DOMINIO-COMPLETO = DOM-ACORTADOR(WKS-INDICE-TAB)      SR-0363
005020        ADD 25 TO WKS-PUNTAJE                                     SR-0363
005030     END-IF                                                       SR-0363
005040     ADD 1 TO WKS-INDICE-TAB.                                     SR-0363
005050 412-COMPARA-UN-ACORTADOR-E. EXIT.                                SR-0363
005060
005070*----------------------------------------------------------------*
005080*   SR-0338 - LA RESTA DE DOMINIO DE CONFIANZA SE APLICA JUSTO   *
005090*   DESPUES DEL CHEQUEO DE ACORTADORES Y ANTES DE LAS PALABRAS   *
005100*----------------------------------------------------------------*
005110 420-CHECA-DOMINIO-CONFIANZA SECTION.                             SR-0363
005120     MOVE 1 TO WKS-INDICE-TAB                                     SR-0363
005130     PERFORM 422-COMPARA-UN-CONFIABLE                             SR-0363
005140         UNTIL WKS-INDICE-TAB > 11.                               SR-0363
005150 420-CHECA-DOMINIO-CONFIANZA-E. EXIT.                             SR-0363
005160
005170 422-COMPARA-UN-CONFIABLE SECTION.                                SR-0363
005180     IF WKS-DOMINIO-COMPLETO = DOM-CONFIANZA(WKS-INDICE-TAB)      SR-0363
005190        SUBTRACT 30 FROM WKS-PUNTAJE                              SR-0363
005200        IF WKS-PUNTAJE < 0                                        SR-0363
005210           MOVE ZERO TO WKS-PUNTAJE                               SR-0363
005220        END-IF                                                    SR-0363
005230     END-IF                                                       SR-0363
005240     ADD 1 TO WKS-INDICE-TAB.                                     SR-0363
005250 422-COMPARA-UN-CONFIABLE-E. EXIT.                                SR-0363
005260
005270 430-CHECA-PALABRAS-SOSPECHOSAS SECTION.                          SR-0363
005280     MOVE 1 TO WKS-INDICE-TAB                                     SR-0363
005290     PERFORM 432-COMPARA-UNA-PALABRA                              SR-0363
005300         UNTIL WKS-INDICE-TAB > 24.                               SR-0363
005310 430-CHECA-PALABRAS-SOSPECHOSAS-E. EXIT.                          SR-0363
005320
005330 432-COMPARA-UNA-PALABRA SECTION.                                 SR-0363
005340     MOVE SPACES TO WKS-AGUJA                                     SR-0363
005350     MOVE PAL-SOSPECHOSA-URL(WKS-INDICE-TAB) TO WKS-AGUJA         SR-0363
005360     PERFORM 470-CALCULA-LONG-AGUJA                               SR-0363
005370     PERFORM 480-BUSCA-AGUJA-EN-URL                               SR-0363
005380     IF WKS-SUB-FUE-HALLADA                                       SR-0363
005390        ADD 10 TO WKS-PUNTAJE                                     SR-0363
005400     END-IF                                                       SR-0363
005410     ADD 1 TO WKS-INDICE-TAB.                                     SR-0363
005420 432-COMPARA-UNA-PALABRA-E. EXIT.                                 SR-0363
005430
005440 440-CHECA-ARROBA SECTION.
005450     MOVE ZERO TO WKS-CANT-ARROBA
005460     INSPECT WKS-URL-MAYUS(1:WKS-LONG-URL) TALLYING
005470             WKS-CANT-ARROBA FOR ALL '@'
005480     IF WKS-CANT-ARROBA > ZERO
005490        ADD 35 TO WKS-PUNTAJE
005500     END-IF.
005510 440-CHECA-ARROBA-E. EXIT.
005520
005530*----------------------------------------------------------------*
005540*   CALCULA LA LONGITUD REAL (SIN ESPACIOS A LA DERECHA) DE LA   *
005550*   AGUJA DE BUSQUEDA, QUE LLEGA PADEADA A 20 POSICIONES         *
005560*----------------------------------------------------------------*
005570 470-CALCULA-LONG-AGUJA SECTION.                                  SR-0363
005580     MOVE 20 TO WKS-LONG-AGUJA                                    SR-0363
005590     PERFORM 472-RECORTA-UNA-POSICION-AGUJA                       SR-0363
005600         UNTIL WKS-LONG-AGUJA < 1                                 SR-0363
005610            OR WKS-AGUJA(WKS-LONG-AGUJA:1) NOT = SPACE.           SR-0363
005620 470-CALCULA-LONG-AGUJA-E. EXIT.                                  SR-0363
005630
005640 472-RECORTA-UNA-POSICION-AGUJA SECTION.                          SR-0363
005650     SUBTRACT 1 FROM WKS-LONG-AGUJA.                              SR-0363
005660 472-RECORTA-UNA-POSICION-AGUJA-E. EXIT.                          SR-0363
005670
005680*----------------------------------------------------------------*
005690*   BUSCA WKS-AGUJA COMO SUBCADENA DENTRO DE LA URL EN           *
005700*   MAYUSCULAS, DESLIZANDO LA POSICION DE ARRANQUE               *
005710*----------------------------------------------------------------*
005720 480-BUSCA-AGUJA-EN-URL SECTION.                                  SR-0363
005730     MOVE 'N' TO WKS-SUB-HALLADA                                  SR-0363
005740     IF WKS-LONG-AGUJA > ZERO AND WKS-LONG-AGUJA <= WKS-LONG-URL  SR-0363
005750        MOVE 1 TO WKS-POS-BUSQUEDA                                SR-0363
005760        PERFORM 482-COMPARA-UNA-POSICION-URL                      SR-0363
005770            UNTIL WKS-POS-BUSQUEDA >                              SR-0363
005780                  WKS-LONG-URL - WKS-LONG-AGUJA + 1               SR-0363
005790     END-IF.                                                      SR-0363
005800 480-BUSCA-AGUJA-EN-URL-E. EXIT.                                  SR-0363
005810
005820 482-COMPARA-UNA-POSICION-URL SECTION.                            SR-0363
005830     IF WKS-URL-MAYUS(WKS-POS-BUSQUEDA:WKS-LONG-AGUJA) =          SR-0363
005840        WKS-AGUJA(1:WKS-LONG-AGUJA)                               SR-0363
005850        MOVE 'Y' TO WKS-SUB-HALLADA                               SR-0363
005860     END-IF                                                       SR-0363
005870     ADD 1 TO WKS-POS-BUSQUEDA.                                   SR-0363
005880 482-COMPARA-UNA-POSICION-URL-E. EXIT.                            SR-0363
005890
005900 450-CHECA-DIGITO-EN-DOMINIO SECTION.                             SR-0363
005910     IF WKS-CANT-ETIQUETAS >= 2                                   SR-0363
005920        MOVE 1 TO WKS-INDICE-CAR                                  SR-0363
005930        PERFORM 452-CHECA-UN-CARACTER-DOMINIO                     SR-0363
005940            UNTIL WKS-INDICE-CAR >                                SR-0363
005950                  WKS-LONG-ETIQUETA(WKS-CANT-ETIQUETAS - 1)       SR-0363
005960     END-IF.                                                      SR-0363
005970 450-CHECA-DIGITO-EN-DOMINIO-E. EXIT.                             SR-0363
005980
005990 452-CHECA-UN-CARACTER-DOMINIO SECTION.                           SR-0363
006000     IF WKS-ETIQUETA(WKS-CANT-ETIQUETAS - 1)                      SR-0363
006010        (WKS-INDICE-CAR:1) IS DIGITO-VALIDO                       SR-0363
006020        ADD 10 TO WKS-PUNTAJE                                     SR-0363
006030        MOVE 99 TO WKS-INDICE-CAR                                 SR-0363
006040     ELSE                                                         SR-0363
006050        ADD 1 TO WKS-INDICE-CAR                                   SR-0363
006060     END-IF.                                                      SR-0363
006070 452-CHECA-UN-CARACTER-DOMINIO-E. EXIT.                           SR-0363
006080
006090 460-CHECA-TLD-RIESGO SECTION.                                    SR-0363
006100     MOVE 1 TO WKS-INDICE-TAB                                     SR-0363
006110     PERFORM 462-COMPARA-UN-TLD                                   SR-0363
006120         UNTIL WKS-INDICE-TAB > 7.                                SR-0363
006130 460-CHECA-TLD-RIESGO-E. EXIT.                                    SR-0363
006140
006150 462-COMPARA-UN-TLD SECTION.                                      SR-0363
006160     IF WKS-TLD(1:WKS-LONG-ETIQUETA(WKS-CANT-ETIQUETAS)) =        SR-0363
006170        TLD-RIESGO(WKS-INDICE-TAB)                                SR-0363
006180        (1:WKS-LONG-ETIQUETA(WKS-CANT-ETIQUETAS))                 SR-0363
006190        ADD 25 TO WKS-PUNTAJE                                     SR-0363
006200     END-IF                                                       SR-0363
006210     ADD 1 TO WKS-INDICE-TAB.                                     SR-0363
006220 462-COMPARA-UN-TLD-E. EXIT.                                      SR-0363
006230
006240*----------------------------------------------------------------*
006250*   SE RECORTA A 0-100 Y SE FIJA LA BANDERA DE SOSPECHOSA        *
006260*----------------------------------------------------------------*
006270 900-FINALIZA SECTION.
006280     IF WKS-PUNTAJE < 0
006290        MOVE ZERO TO WKS-PUNTAJE
006300     END-IF
006310     IF WKS-PUNTAJE > 100
006320        MOVE 100 TO WKS-PUNTAJE
006330     END-IF
006340     MOVE WKS-PUNTAJE TO LK-PUNTAJE-URL
006350     IF LK-PUNTAJE-URL >= 50
006360        MOVE 'Y' TO LK-BANDERA-SOSPECHOSA
006370     ELSE
006380        MOVE 'N' TO LK-BANDERA-SOSPECHOSA
006390     END-IF.
006400 900-FINALIZA-E. EXIT.

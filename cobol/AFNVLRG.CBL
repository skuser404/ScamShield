000010******************************************************************
000020* PROGRAMA    : AFNVLRG                                          *
000030* APLICACION  : AFISHIELD - DETECCION DE FRAUDE TELEFONICO       *
000040* TIPO        : SUBPROGRAMA (CALLED)                             *
000050* DESCRIPCION : RECIBE UN PUNTAJE DE RIESGO SIN RECORTAR Y LO    *
000060*             : DEVUELVE RECORTADO A 0-100, JUNTO CON EL NOMBRE  *
000070*             : DE NIVEL DE RIESGO Y LA BANDERA DE FRAUDE.  LO   *
000080*             : LLAMAN AFANLCL, AFANLSM, AFCHKURL Y AFMOTOR PARA *
000090*             : QUE TODOS CALIFIQUEN IGUAL.                     *
000100* ARCHIVOS    : NO APLICA                                        *
000110* PROGRAMA(S) : NINGUNO - ES LLAMADO POR AFANLCL/AFANLSM/        *
000120*             : AFCHKURL/AFMOTOR                                 *
000130******************************************************************
000140*                C A M B I O S   A L   P R O G R A M A           *
000150*------------------------------------------------------------------
000160* FECHA     PROGRAMADOR        TICKET    DESCRIPCION              *
000170* --------  -----------------  --------  ------------------------ *
000180* 07/09/85  R. CASTELLANOS     N/A       VERSION INICIAL, SOLO   *
000190*                                        RECORTE 0-100           *
000200* 22/02/86  R. CASTELLANOS     SR-0041   SE AGREGA TABLA DE      *
000210*                                        NOMBRES DE NIVEL        *
000220* 14/11/87  M.A. SAGASTUME     SR-0098   SE AGREGA BANDERA DE    *
000230*                                        FRAUDE EN EL RETORNO    *
000240* 03/06/90  M.A. SAGASTUME     SR-0150   REVISION DE UMBRALES    *
000250*                                        SEGUN NUEVA POLITICA    *
000260* 19/01/93  E. DE LEON         SR-0211   LIMPIEZA DE COMENTARIOS *
000270* 30/08/95  E. DE LEON         SR-0259   SE DOCUMENTA EL LINKAGE *
000280* 17/12/98  V.H. ORELLANA      Y2K-003   REVISION Y2K - PROGRAMA *
000290*                                        NO MANEJA FECHAS, SIN   *
000300*                                        CAMBIOS DE DATOS        *
000310* 05/05/99  V.H. ORELLANA      Y2K-003   CIERRE DE CERTIFICACION *
000320*                                        Y2K PARA ESTE MODULO    *
000330* 11/09/01  C. PINEDA          SR-0302   SE AMPLIA TABLA DE      *
000340*                                        UMBRALES A 9(03)       *
000350* 28/03/04  C. PINEDA          SR-0344   SE QUITA VARIABLE NO    *
000360*                                        UTILIZADA WKS-TEMP      *
000370* 21/01/05  C. PINEDA          SR-0361   SE REESTRUCTURA LA      *
000380*                                        BUSQUEDA EN LA TABLA DE *
000390*                                        UMBRALES A UN PARRAFO   *
000400*                                        DE ENTRADA Y SALIDA     *
000410*                                        UNICA, SEGUN ESTANDAR   *
000420*                                        DEL DEPARTAMENTO        *
000430******************************************************************
000440 IDENTIFICATION DIVISION.
000450 PROGRAM-ID.                   AFNVLRG.
000460 AUTHOR.                       R. CASTELLANOS.
000470 INSTALLATION.                 DEPARTAMENTO DE SISTEMAS.
000480 DATE-WRITTEN.                 07/09/85.
000490 DATE-COMPILED.                21/01/05.
000500 SECURITY.                     CONFIDENCIAL - USO INTERNO.
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM
000550     CLASS DIGITOS-VALIDOS IS '0' THRU '9'.
000560 DATA DIVISION.
000570 WORKING-STORAGE SECTION.
000580*----------------------------------------------------------------*
000590*   TABLA DE UMBRALES INFERIORES DE CADA NIVEL DE RIESGO         *
000600*   ARMADA CON EL MISMO MODO FILLER + REDEFINES + OCCURS QUE     *
000610*   TABLA-DIAS EN CIERRES1                                       *
000620*----------------------------------------------------------------*
000630 01  TABLA-UMBRALES-NIVEL.
000640     02  FILLER                  PIC 9(03) VALUE 000.
000650     02  FILLER                  PIC 9(03) VALUE 025.
000660     02  FILLER                  PIC 9(03) VALUE 050.
000670     02  FILLER                  PIC 9(03) VALUE 075.
000680 01  TAB-UMBRALES-NIVEL REDEFINES TABLA-UMBRALES-NIVEL.
000690     02  UMBRAL-NIVEL             PIC 9(03) OCCURS 4 TIMES.
000700*----------------------------------------------------------------*
000710*   TABLA DE NOMBRES DE NIVEL, PARALELA A LA DE UMBRALES         *
000720*----------------------------------------------------------------*
000730 01  TABLA-NOMBRES-NIVEL.
000740     02  FILLER                  PIC X(08) VALUE 'LOW     '.
000750     02  FILLER                  PIC X(08) VALUE 'MEDIUM  '.
000760     02  FILLER                  PIC X(08) VALUE 'HIGH    '.
000770     02  FILLER                  PIC X(08) VALUE 'CRITICAL'.
000780 01  TAB-NOMBRES-NIVEL REDEFINES TABLA-NOMBRES-NIVEL.
000790     02  NOMBRE-NIVEL             PIC X(08) OCCURS 4 TIMES.
000800*----------------------------------------------------------------*
000810*   AREA DE TRABAJO PARA DESCOMPONER EL PUNTAJE YA RECORTADO     *
000820*----------------------------------------------------------------*
000830 01  WKS-PUNTAJE-DISPLAY          PIC 9(03)V99 VALUE ZEROS.
000840 01  WKS-PUNTAJE-PARTES REDEFINES WKS-PUNTAJE-DISPLAY.
000850     02  WKS-PUNTAJE-ENTERO       PIC 9(03).
000860     02  WKS-PUNTAJE-DECIMAL      PIC 99.
000870 01  WKS-INDICE-NIVEL             PIC 9(01) COMP VALUE ZERO.
000880 01  WKS-ENCONTRADO                PIC X(01) VALUE 'N'.
000890     88  WKS-YA-ENCONTRADO                VALUE 'Y'.
000900 LINKAGE SECTION.
000910 01  LK-PUNTAJE-ENTRADA            PIC S9(03)V99.
000920 01  LK-PUNTAJE-SALIDA             PIC 9(03)V99.
000930 01  LK-NIVEL-RIESGO               PIC X(08).
000940 01  LK-BANDERA-FRAUDE             PIC X(01).
000950     88  LK-ES-FRAUDE                     VALUE 'Y'.
000960 PROCEDURE DIVISION USING LK-PUNTAJE-ENTRADA
000970                           LK-PUNTAJE-SALIDA
000980                           LK-NIVEL-RIESGO
000990                           LK-BANDERA-FRAUDE.
001000 100-PRINCIPAL SECTION.
001010     PERFORM 200-RECORTA-PUNTAJE
001020     PERFORM 300-BUSCA-NIVEL
001030     PERFORM 400-ASIGNA-BANDERA
001040     GOBACK.
001050 100-PRINCIPAL-E. EXIT.
001060
001070*----------------------------------------------------------------*
001080*   SR-0150 - EL PUNTAJE SE RECORTA A 0-100 ANTES DE CLASIFICAR  *
001090*----------------------------------------------------------------*
001100 200-RECORTA-PUNTAJE SECTION.
001110     IF LK-PUNTAJE-ENTRADA < 0
001120        MOVE 0 TO LK-PUNTAJE-SALIDA
001130     ELSE
001140        IF LK-PUNTAJE-ENTRADA > 100
001150           MOVE 100 TO LK-PUNTAJE-SALIDA
001160        ELSE
001170           MOVE LK-PUNTAJE-ENTRADA TO LK-PUNTAJE-SALIDA
001180        END-IF
001190     END-IF
001200     MOVE LK-PUNTAJE-SALIDA TO WKS-PUNTAJE-DISPLAY.
001210 200-RECORTA-PUNTAJE-E. EXIT.
001220
001230*----------------------------------------------------------------*
001240*   SR-0302 - BUSQUEDA DESCENDENTE EN LA TABLA DE UMBRALES       *
001250*----------------------------------------------------------------*
001260 300-BUSCA-NIVEL SECTION.
001270     MOVE 'N'        TO WKS-ENCONTRADO
001280     MOVE 'LOW     ' TO LK-NIVEL-RIESGO
001290     MOVE 4          TO WKS-INDICE-NIVEL                          SR-0361
001300     PERFORM 310-COMPARA-UN-NIVEL                                 SR-0361
001310         UNTIL WKS-INDICE-NIVEL < 1 OR WKS-YA-ENCONTRADO.         SR-0361
001320 300-BUSCA-NIVEL-E. EXIT.
001330
001340*----------------------------------------------------------------*
001350*   SR-0302 - UNA COMPARACION A LA VEZ, DESCENDIENDO EN LA TABLA *
001360*----------------------------------------------------------------*
001370 310-COMPARA-UN-NIVEL SECTION.                                    SR-0361
001380     IF LK-PUNTAJE-SALIDA >= UMBRAL-NIVEL(WKS-INDICE-NIVEL)
001390        MOVE NOMBRE-NIVEL(WKS-INDICE-NIVEL) TO LK-NIVEL-RIESGO
001400        MOVE 'Y' TO WKS-ENCONTRADO
001410     END-IF
001420     SUBTRACT 1 FROM WKS-INDICE-NIVEL.                            SR-0361
001430 310-COMPARA-UN-NIVEL-E. EXIT.                                    SR-0361
001440
001450*----------------------------------------------------------------*
001460*   SR-0098 - FRAUDE SE MARCA A PARTIR DE 50 PUNTOS INCLUSIVE    *
001470*----------------------------------------------------------------*
001480 400-ASIGNA-BANDERA SECTION.
001490     IF LK-PUNTAJE-SALIDA >= 50
001500        MOVE 'Y' TO LK-BANDERA-FRAUDE
001510     ELSE
001520        MOVE 'N' TO LK-BANDERA-FRAUDE
001530     END-IF.
001540 400-ASIGNA-BANDERA-E. EXIT.

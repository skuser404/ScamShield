000010******************************************************************
000020* PROGRAMA    : AFANLSM                                          *
000030* APLICACION  : AFISHIELD - DETECCION DE FRAUDE TELEFONICO       *
000040* TIPO        : SUBPROGRAMA (CALLED)                             *
000050* DESCRIPCION : ANALIZADOR DE MENSAJES SMS.  RECIBE UN REGISTRO  *
000060*             : SMS-INPUT Y DEVUELVE UN REGISTRO SMS-DETAIL YA   *
000070*             : CALIFICADO: BUSCA PALABRAS CLAVE DE FRAUDE,      *
000080*             : URGENCIA, ACCION, DINERO, CUENTA Y AMENAZA EN EL *
000090*             : TEXTO, EXTRAE LAS URL QUE TRAIGA EL MENSAJE Y SE *
000100*             : LAS MANDA A AFCHKURL, Y CON TODO ESO ARMA UN     *
000110*             : PUNTAJE QUE CLASIFICA POR MEDIO DE AFNVLRG.      *
000120* ARCHIVOS    : NO APLICA                                        *
000130* PROGRAMA(S) : AFCHKURL - CALIFICA CADA URL DEL MENSAJE         *
000140*             : AFNVLRG  - RECORTA Y CLASIFICA EL PUNTAJE FINAL  *
000150******************************************************************
000160*                C A M B I O S   A L   P R O G R A M A           *
000170*------------------------------------------------------------------
000180* FECHA     PROGRAMADOR        TICKET    DESCRIPCION              *
000190* --------  -----------------  --------  ------------------------ *
000200* 12/11/91  E. DE LEON         N/A       VERSION INICIAL, SOLO   *
000210*                                        CATALOGO DE PALABRAS DE *
000220*                                        FRAUDE                  *
000230* 06/04/93  E. DE LEON         SR-0195   SE AGREGAN LOS DEMAS    *
000240*                                        CATALOGOS (URGENCIA,    *
000250*                                        ACCION, DINERO, CUENTA, *
000260*                                        AMENAZA Y LEGITIMAS)    *
000270* 30/11/94  V.H. ORELLANA      SR-0233   SE AGREGA EXTRACCION DE *
000280*                                        URL Y LLAMADO A         *
000290*                                        AFCHKURL                *
000300* 14/06/96  V.H. ORELLANA      SR-0261   SE AGREGA RELACION DE   *
000310*                                        MAYUSCULAS Y DETECCION  *
000320*                                        DE REMITENTE CORTO      *
000330*                                        (SHORTCODE)             *
000340* 21/12/98  C. PINEDA          Y2K-012   REVISION Y2K - PROGRAMA *
000350*                                        NO MANEJA FECHAS, SIN   *
000360*                                        CAMBIOS DE DATOS        *
000370* 18/05/99  C. PINEDA          Y2K-012   CIERRE DE CERTIFICACION *
000380*                                        Y2K PARA ESTE MODULO    *
000390* 09/09/01  C. PINEDA          SR-0308   SE DELEGA LA            *
000400*                                        CLASIFICACION FINAL A   *
000410*                                        AFNVLRG                 *
000420* 15/07/03  J. MENDEZ          SR-0335   SE CORRIGE EL PROMEDIO  *
000430*                                        DE RIESGO DE URL CUANDO *
000440*                                        NO HAY NINGUNA URL      *
000450* 03/03/05  J. MENDEZ          SR-0364   SE REESTRUCTURAN LOS   *
000460*                                        CICLOS DE EXPLORACION  *
000470*                                        DE TEXTO Y DE TABLAS A  *
000480*                                        PARRAFOS DE ENTRADA Y   *
000490*                                        SALIDA UNICA, SEGUN     *
000500*                                        ESTANDAR DEL            *
000510*                                        DEPARTAMENTO            *
000520* 02/05/05  J. MENDEZ          SR-0366   LA RELACION DE MAYUS-  *
000530*                                        CULAS SE DIVIDE SOBRE  *
000540*                                        LA LONGITUD TOTAL DEL  *
000550*                                        MENSAJE, NO SOLO SOBRE  *
000560*                                        LAS LETRAS; SE AGREGA   *
000570*                                        DETECCION DE DOMINIOS   *
000580*                                        DESNUDOS (SIN HTTP://,  *
000590*                                        HTTPS:// NI WWW.) EN LA *
000600*                                        EXTRACCION DE URL       *
000610******************************************************************
000620 IDENTIFICATION DIVISION.
000630 PROGRAM-ID.                   AFANLSM.
000640 AUTHOR.                       E. DE LEON.
000650 INSTALLATION.                 DEPARTAMENTO DE SISTEMAS.
000660 DATE-WRITTEN.                 12/11/91.
000670 DATE-COMPILED.                02/05/05.
000680 SECURITY.                     CONFIDENCIAL - USO INTERNO.
000690 ENVIRONMENT DIVISION.
000700 CONFIGURATION SECTION.
000710 SPECIAL-NAMES.
000720     C01 IS TOP-OF-FORM
000730     CLASS MAYUSCULA-VALIDA IS 'A' THRU 'Z'
000740     CLASS MINUSCULA-VALIDA IS 'a' THRU 'z'.
000750 DATA DIVISION.
000760 WORKING-STORAGE SECTION.
000770*----------------------------------------------------------------*
000780*   CATALOGOS DE PALABRAS - SR-0195                              *
000790*----------------------------------------------------------------*
000800 COPY AFPALCL.
000810 01  WKS-PUNTAJE                   PIC S9(05) COMP VALUE ZERO.
000820 01  WKS-MENSAJE-MAYUS              PIC X(180) VALUE SPACES.
000830 01  WKS-LONG-MENSAJE                PIC 9(03) COMP VALUE ZERO.
000840 01  WKS-CANT-MAYUSCULAS              PIC 9(03) COMP VALUE ZERO.
000850 01  WKS-CANT-MINUSCULAS               PIC 9(03) COMP VALUE ZERO.
000860 01  WKS-RAZON-MAYUSCULAS               PIC 9V999 VALUE ZERO.
000870 01  WKS-CANT-EXCLAMACIONES               PIC 9(02) COMP
000880                                                   VALUE ZERO.
000890 01  WKS-CANT-PAL-FRAUDE                   PIC 9(02) COMP
000900                                                   VALUE ZERO.
000910 01  WKS-PUNTOS-PAL-FRAUDE                  PIC 9(03) COMP
000920                                                   VALUE ZERO.
000930 01  WKS-BAN-PAL-LEGITIMA                    PIC X(01) VALUE 'N'.
000940     88  WKS-HAY-PAL-LEGITIMA                        VALUE 'Y'.
000950 01  WKS-BAN-URGENCIA                         PIC X(01) VALUE 'N'.
000960     88  WKS-HAY-URGENCIA                            VALUE 'Y'.
000970 01  WKS-BAN-ACCION                           PIC X(01) VALUE 'N'.
000980     88  WKS-HAY-ACCION                              VALUE 'Y'.
000990 01  WKS-BAN-DINERO                           PIC X(01) VALUE 'N'.
001000     88  WKS-HAY-DINERO                              VALUE 'Y'.
001010 01  WKS-BAN-CUENTA                           PIC X(01) VALUE 'N'.
001020     88  WKS-HAY-CUENTA                              VALUE 'Y'.
001030 01  WKS-BAN-AMENAZA                          PIC X(01) VALUE 'N'.
001040     88  WKS-HAY-AMENAZA                              VALUE 'Y'.
001050 01  WKS-LONG-REMITENTE-LIMPIO                 PIC 9(02) COMP
001060                                                   VALUE ZERO.
001070 01  WKS-BAN-REMIT-CORTO                       PIC X(01) VALUE 'N'.
001080     88  WKS-REMITENTE-ES-CORTO                      VALUE 'Y'.
001090*----------------------------------------------------------------*
001100*   TABLA DE URL EXTRAIDAS DEL TEXTO DEL MENSAJE - SR-0233       *
001110*----------------------------------------------------------------*
001120 01  WKS-CANT-URLS                             PIC 9(02) COMP
001130                                                   VALUE ZERO.
001140 01  WKS-TABLA-URLS.
001150     02  WKS-URL-TEXTO                         PIC X(100)
001160                                       OCCURS 10 TIMES.
001170 01  WKS-SUMA-PUNTAJE-URL                        PIC 9(05) COMP
001180                                                   VALUE ZERO.
001190 01  WKS-CANT-URLS-SUMADAS                        PIC 9(02) COMP
001200                                                   VALUE ZERO.
001210 01  WKS-PROMEDIO-URL                             PIC 9(03)V99
001220                                                   VALUE ZERO.
001230 01  WKS-PROMEDIO-URL-R REDEFINES WKS-PROMEDIO-URL.
001240     02  FILLER                  PIC 9(03).
001250     02  FILLER                  PIC V99.
001260*----------------------------------------------------------------*
001270*   AREA DE TRABAJO PARA LA BUSQUEDA DE SUBCADENAS, IGUAL COMO    *
001280*   SE ARMO EN AFCHKURL (NO HAY UNA FUNCION INTRINSECA DE        *
001290*   "CONTIENE" EN ESTE COMPILADOR)                                *
001300*----------------------------------------------------------------*
001310 01  WKS-AGUJA                      PIC X(20) VALUE SPACES.
001320 01  WKS-AGUJA-CARACTERES REDEFINES WKS-AGUJA.
001330     02  WKS-AG-CARACTER             PIC X(01) OCCURS 20 TIMES.
001340 01  WKS-LONG-AGUJA                  PIC 9(02) COMP VALUE ZERO.
001350 01  WKS-SUB-HALLADA                  PIC X(01) VALUE 'N'.
001360     88  WKS-SUB-FUE-HALLADA                   VALUE 'Y'.
001370 01  WKS-POS-BUSQUEDA                   PIC 9(03) COMP VALUE ZERO.
001380 01  WKS-INDICE-CAR                       PIC 9(03) COMP
001390                                                   VALUE ZERO.
001400 01  WKS-INDICE-TAB                         PIC 9(02) COMP
001410                                                   VALUE ZERO.
001420*----------------------------------------------------------------*
001430*   SR-0366 - AREA DE TRABAJO PARA DETECTAR DOMINIOS DESNUDOS,   *
001440*   ES DECIR SIN HTTP://, HTTPS:// NI WWW. AL INICIO DEL TOKEN   *
001450*----------------------------------------------------------------*
001460 01  WKS-INDICE-CAR2                         PIC 9(03) COMP
001470                                                   VALUE ZERO.
001480 01  WKS-POS-FIN-TOKEN                       PIC 9(03) COMP
001490                                                   VALUE ZERO.
001500 01  WKS-POS-FIN-HOST                        PIC 9(03) COMP
001510                                                   VALUE ZERO.
001520 01  WKS-POS-ULT-PUNTO                       PIC 9(03) COMP
001530                                                   VALUE ZERO.
001540 01  WKS-LONG-TLD                            PIC 9(03) COMP
001550                                                   VALUE ZERO.
001560 01  WKS-BAN-ES-DOMINIO                       PIC X(01) VALUE 'N'.
001570     88  WKS-ES-DOMINIO-DESNUDO                       VALUE 'Y'.
001580 01  WKS-CARACTER                            PIC X(01)
001590                                                   VALUE SPACE.
001600 01  WKS-PUNTAJE-SALIDA                       PIC 9(03)V99
001610                                                   VALUE ZERO.
001620 01  WKS-PUNTAJE-SALIDA-R REDEFINES WKS-PUNTAJE-SALIDA.
001630     02  FILLER                  PIC 9(03).
001640     02  FILLER                  PIC V99.
001650 01  WKS-PUNTAJE-ENTRADA-NVL                   PIC S9(03)V99
001660                                                   VALUE ZERO.
001670*----------------------------------------------------------------*
001680*   AREAS PARA EL CALL A AFCHKURL - DEBEN COINCIDIR EN PICTURE   *
001690*   EXACTA CON EL LINKAGE DE AFCHKURL (SIN EDITAR, SIN COMP)      *
001700*----------------------------------------------------------------*
001710 01  WKS-PUNTAJE-URL-WRK                        PIC 9(03)
001720                                                   VALUE ZERO.
001730 01  WKS-BANDERA-URL-WRK                         PIC X(01)
001740                                                   VALUE 'N'.
001750 LINKAGE SECTION.
001760 COPY AFSMIN.
001770 COPY AFSMDT.
001780 PROCEDURE DIVISION USING REG-SMS-INPUT
001790                           REG-SMS-DETAIL.
001800 100-PRINCIPAL SECTION.
001810     PERFORM 150-INICIALIZA-TRABAJO
001820     PERFORM 200-PREPARA-MENSAJE
001830     PERFORM 300-EXTRAE-URLS-MENSAJE
001840     PERFORM 400-CALIFICA-URLS
001850     PERFORM 500-DERIVA-CARACTERISTICAS
001860     PERFORM 600-CALCULA-PUNTAJE
001870     PERFORM 700-ARMA-DETALLE
001880     GOBACK.
001890 100-PRINCIPAL-E. EXIT.
001900
001910 150-INICIALIZA-TRABAJO SECTION.
001920     MOVE ZERO TO WKS-PUNTAJE
001930     MOVE ZERO TO WKS-CANT-MAYUSCULAS, WKS-CANT-MINUSCULAS
001940     MOVE ZERO TO WKS-CANT-EXCLAMACIONES
001950     MOVE ZERO TO WKS-CANT-PAL-FRAUDE, WKS-PUNTOS-PAL-FRAUDE
001960     MOVE ZERO TO WKS-CANT-URLS
001970     MOVE ZERO TO WKS-SUMA-PUNTAJE-URL, WKS-CANT-URLS-SUMADAS
001980     MOVE ZERO TO WKS-PROMEDIO-URL
001990     MOVE SPACES TO WKS-TABLA-URLS
002000     MOVE 'N' TO WKS-BAN-PAL-LEGITIMA, WKS-BAN-URGENCIA
002010     MOVE 'N' TO WKS-BAN-ACCION, WKS-BAN-DINERO
002020     MOVE 'N' TO WKS-BAN-CUENTA, WKS-BAN-AMENAZA
002030     MOVE 'N' TO WKS-BAN-REMIT-CORTO.
002040 150-INICIALIZA-TRABAJO-E. EXIT.
002050
002060*----------------------------------------------------------------*
002070*   SE OBTIENE LA LONGITUD REAL DEL MENSAJE, LA RELACION DE      *
002080*   MAYUSCULAS SOBRE EL TEXTO ORIGINAL, Y DESPUES UNA COPIA EN   *
002090*   MAYUSCULAS PARA TODAS LAS COMPARACIONES CONTRA CATALOGOS     *
002100*----------------------------------------------------------------*
002110 200-PREPARA-MENSAJE SECTION.                                     SR-0364
002120     MOVE 180 TO WKS-INDICE-CAR                                   SR-0364
002130     PERFORM 205-RECORTA-UNA-POSICION                             SR-0364
002140         UNTIL WKS-INDICE-CAR < 1                                 SR-0364
002150            OR SI-MESSAGE-TEXT(WKS-INDICE-CAR:1) NOT = SPACE      SR-0364
002160     MOVE WKS-INDICE-CAR TO WKS-LONG-MENSAJE                      SR-0364
002170     MOVE 1 TO WKS-INDICE-CAR                                     SR-0364
002180     PERFORM 207-CUENTA-UN-CARACTER                               SR-0364
002190         UNTIL WKS-INDICE-CAR > WKS-LONG-MENSAJE                  SR-0364
002200     IF WKS-LONG-MENSAJE > ZERO                                   SR-0366
002210        COMPUTE WKS-RAZON-MAYUSCULAS ROUNDED =                    SR-0366
002220                WKS-CANT-MAYUSCULAS /                             SR-0366
002230                WKS-LONG-MENSAJE                                  SR-0366
002240     END-IF                                                       SR-0364
002250     MOVE SPACES TO WKS-MENSAJE-MAYUS                             SR-0364
002260     MOVE SI-MESSAGE-TEXT TO WKS-MENSAJE-MAYUS                    SR-0364
002270     INSPECT WKS-MENSAJE-MAYUS                                    SR-0364
002280             CONVERTING 'abcdefghijklmnopqrstuvwxyz'              SR-0364
002290                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'              SR-0364
002300     MOVE ZERO TO WKS-CANT-EXCLAMACIONES                          SR-0364
002310     INSPECT WKS-MENSAJE-MAYUS TALLYING WKS-CANT-EXCLAMACIONES    SR-0364
002320             FOR ALL '!'.                                         SR-0364
002330 200-PREPARA-MENSAJE-E. EXIT.                                     SR-0364
002340
002350 205-RECORTA-UNA-POSICION SECTION.                                SR-0364
002360     SUBTRACT 1 FROM WKS-INDICE-CAR.                              SR-0364
002370 205-RECORTA-UNA-POSICION-E. EXIT.                                SR-0364
002380
002390 207-CUENTA-UN-CARACTER SECTION.                                  SR-0364
002400     IF SI-MESSAGE-TEXT(WKS-INDICE-CAR:1) IS MAYUSCULA-VALIDA     SR-0364
002410        ADD 1 TO WKS-CANT-MAYUSCULAS                              SR-0364
002420     END-IF                                                       SR-0364
002430     IF SI-MESSAGE-TEXT(WKS-INDICE-CAR:1) IS MINUSCULA-VALIDA     SR-0364
002440        ADD 1 TO WKS-CANT-MINUSCULAS                              SR-0364
002450     END-IF                                                       SR-0364
002460     ADD 1 TO WKS-INDICE-CAR.                                     SR-0364
002470 207-CUENTA-UN-CARACTER-E. EXIT.                                  SR-0364
002480
002490*----------------------------------------------------------------*
002500*   SR-0233 - SE BUSCAN TOKENS QUE EMPIEZAN CON HTTP://,         *
002510*   HTTPS:// O WWW. Y SE TOMAN HASTA EL SIGUIENTE ESPACIO        *
002520*----------------------------------------------------------------*
002530 300-EXTRAE-URLS-MENSAJE SECTION.                                 SR-0364
002540     MOVE 1 TO WKS-INDICE-CAR                                     SR-0364
002550     PERFORM 305-EXAMINA-UNA-POSICION                             SR-0364
002560         UNTIL WKS-INDICE-CAR > WKS-LONG-MENSAJE                  SR-0364
002570            OR WKS-CANT-URLS >= 10.                               SR-0364
002580 300-EXTRAE-URLS-MENSAJE-E. EXIT.                                 SR-0364
002590
002600 305-EXAMINA-UNA-POSICION SECTION.                                SR-0364
002610     IF WKS-INDICE-CAR = 1                                        SR-0364
002620        OR WKS-MENSAJE-MAYUS(WKS-INDICE-CAR - 1:1) = SPACE        SR-0364
002630        EVALUATE TRUE                                             SR-0364
002640           WHEN WKS-MENSAJE-MAYUS(WKS-INDICE-CAR:7) =             SR-0364
002650                'HTTP://'                                         SR-0364
002660              PERFORM 310-CAPTURA-UN-TOKEN                        SR-0364
002670           WHEN WKS-MENSAJE-MAYUS(WKS-INDICE-CAR:8) =             SR-0364
002680                'HTTPS://'                                        SR-0364
002690              PERFORM 310-CAPTURA-UN-TOKEN                        SR-0364
002700           WHEN WKS-MENSAJE-MAYUS(WKS-INDICE-CAR:4) =             SR-0364
002710                'WWW.'                                            SR-0364
002720              PERFORM 310-CAPTURA-UN-TOKEN                        SR-0364
002730           WHEN OTHER                                             SR-0366
002740              PERFORM 307-CHECA-DOMINIO-DESNUDO                   SR-0366
002750              IF WKS-ES-DOMINIO-DESNUDO                           SR-0366
002760                 PERFORM 310-CAPTURA-UN-TOKEN                     SR-0366
002770              END-IF                                               SR-0366
002780        END-EVALUATE                                              SR-0364
002790     END-IF                                                       SR-0364
002800     ADD 1 TO WKS-INDICE-CAR.                                     SR-0364
002810 305-EXAMINA-UNA-POSICION-E. EXIT.                                SR-0364
002820
002830 310-CAPTURA-UN-TOKEN SECTION.                                    SR-0364
002840     MOVE WKS-INDICE-CAR TO WKS-POS-BUSQUEDA                      SR-0364
002850     PERFORM 312-BUSCA-UN-ESPACIO                                 SR-0364
002860         UNTIL WKS-INDICE-CAR > WKS-LONG-MENSAJE                  SR-0364
002870            OR WKS-MENSAJE-MAYUS(WKS-INDICE-CAR:1) = SPACE        SR-0364
002880     ADD 1 TO WKS-CANT-URLS                                       SR-0364
002890     MOVE WKS-MENSAJE-MAYUS(WKS-POS-BUSQUEDA:                     SR-0364
002900          WKS-INDICE-CAR - WKS-POS-BUSQUEDA)                      SR-0364
002910          TO WKS-URL-TEXTO(WKS-CANT-URLS).                        SR-0364
002920 310-CAPTURA-UN-TOKEN-E. EXIT.                                    SR-0364
002930
002940 312-BUSCA-UN-ESPACIO SECTION.                                    SR-0364
002950     ADD 1 TO WKS-INDICE-CAR.                                     SR-0364
002960 312-BUSCA-UN-ESPACIO-E. EXIT.                                    SR-0364
002970
002980*----------------------------------------------------------------*
002990*   SR-0366 - UN DOMINIO DESNUDO ES UN TOKEN QUE, SIN EMPEZAR    *
003000*   CON HTTP://, HTTPS:// O WWW., TRAE AL MENOS UNA ETIQUETA,    *
003010*   UN PUNTO Y UN TLD DE 2 O MAS LETRAS ANTES DEL SIGUIENTE      *
003020*   ESPACIO O DE LA SIGUIENTE DIAGONAL                           *
003030*----------------------------------------------------------------*
003040 307-CHECA-DOMINIO-DESNUDO SECTION.                               SR-0366
003050     MOVE 'N' TO WKS-BAN-ES-DOMINIO                               SR-0366
003060     MOVE WKS-INDICE-CAR TO WKS-POS-FIN-TOKEN                     SR-0366
003070     PERFORM 308-AVANZA-FIN-TOKEN                                 SR-0366
003080         UNTIL WKS-POS-FIN-TOKEN > WKS-LONG-MENSAJE               SR-0366
003090            OR WKS-MENSAJE-MAYUS(WKS-POS-FIN-TOKEN:1) = SPACE     SR-0366
003100     MOVE WKS-INDICE-CAR TO WKS-POS-FIN-HOST                      SR-0366
003110     PERFORM 309-AVANZA-FIN-HOST                                  SR-0366
003120         UNTIL WKS-POS-FIN-HOST >= WKS-POS-FIN-TOKEN              SR-0366
003130            OR WKS-MENSAJE-MAYUS(WKS-POS-FIN-HOST:1) = '/'        SR-0366
003140     MOVE ZERO TO WKS-POS-ULT-PUNTO                               SR-0366
003150     MOVE WKS-INDICE-CAR TO WKS-INDICE-CAR2                       SR-0366
003160     PERFORM 311-BUSCA-ULTIMO-PUNTO                               SR-0366
003170         UNTIL WKS-INDICE-CAR2 >= WKS-POS-FIN-HOST                SR-0366
003180     IF WKS-POS-ULT-PUNTO > WKS-INDICE-CAR                        SR-0366
003190        AND WKS-POS-ULT-PUNTO < WKS-POS-FIN-HOST                  SR-0366
003200        COMPUTE WKS-LONG-TLD =                                   SR-0366
003210                WKS-POS-FIN-HOST - WKS-POS-ULT-PUNTO - 1          SR-0366
003220        IF WKS-LONG-TLD >= 2                                      SR-0366
003230           MOVE 'Y' TO WKS-BAN-ES-DOMINIO                         SR-0366
003240           COMPUTE WKS-INDICE-CAR2 = WKS-POS-ULT-PUNTO + 1        SR-0366
003250           PERFORM 313-VERIFICA-UN-CAR-TLD                        SR-0366
003260               UNTIL WKS-INDICE-CAR2 >= WKS-POS-FIN-HOST          SR-0366
003270        END-IF                                                    SR-0366
003280     END-IF.                                                      SR-0366
003290 307-CHECA-DOMINIO-DESNUDO-E. EXIT.                               SR-0366
003300
003310 308-AVANZA-FIN-TOKEN SECTION.                                    SR-0366
003320     ADD 1 TO WKS-POS-FIN-TOKEN.                                  SR-0366
003330 308-AVANZA-FIN-TOKEN-E. EXIT.                                    SR-0366
003340
003350 309-AVANZA-FIN-HOST SECTION.                                     SR-0366
003360     ADD 1 TO WKS-POS-FIN-HOST.                                   SR-0366
003370 309-AVANZA-FIN-HOST-E. EXIT.                                     SR-0366
003380
003390 311-BUSCA-ULTIMO-PUNTO SECTION.                                  SR-0366
003400     IF WKS-MENSAJE-MAYUS(WKS-INDICE-CAR2:1) = '.'                SR-0366
003410        MOVE WKS-INDICE-CAR2 TO WKS-POS-ULT-PUNTO                 SR-0366
003420     END-IF                                                       SR-0366
003430     ADD 1 TO WKS-INDICE-CAR2.                                    SR-0366
003440 311-BUSCA-ULTIMO-PUNTO-E. EXIT.                                  SR-0366
003450
003460 313-VERIFICA-UN-CAR-TLD SECTION.                                 SR-0366
003470     IF WKS-MENSAJE-MAYUS(WKS-INDICE-CAR2:1) IS NOT               SR-0366
003480        MAYUSCULA-VALIDA                                          SR-0366
003490        MOVE 'N' TO WKS-BAN-ES-DOMINIO                            SR-0366
003500     END-IF                                                       SR-0366
003510     ADD 1 TO WKS-INDICE-CAR2.                                    SR-0366
003520 313-VERIFICA-UN-CAR-TLD-E. EXIT.                                 SR-0366
003530
003540*----------------------------------------------------------------*
003550*   SR-0335 - SE MANDA CADA URL A AFCHKURL Y SE PROMEDIAN LOS    *
003560*   PUNTAJES; SI NO HUBO NINGUNA URL EL PROMEDIO QUEDA EN CERO   *
003570*----------------------------------------------------------------*
003580 400-CALIFICA-URLS SECTION.                                       SR-0364
003590     IF WKS-CANT-URLS > ZERO                                      SR-0364
003600        MOVE 1 TO WKS-INDICE-TAB                                  SR-0364
003610        PERFORM 405-AVANZA-UNA-URL                                SR-0364
003620            UNTIL WKS-INDICE-TAB > WKS-CANT-URLS                  SR-0364
003630        COMPUTE WKS-PROMEDIO-URL ROUNDED =                        SR-0364
003640                WKS-SUMA-PUNTAJE-URL / WKS-CANT-URLS              SR-0364
003650     ELSE                                                         SR-0364
003660        MOVE ZERO TO WKS-PROMEDIO-URL                             SR-0364
003670     END-IF.                                                      SR-0364
003680 400-CALIFICA-URLS-E. EXIT.                                       SR-0364
003690
003700 405-AVANZA-UNA-URL SECTION.                                      SR-0364
003710     PERFORM 410-CALIFICA-UNA-URL                                 SR-0364
003720     ADD 1 TO WKS-INDICE-TAB.                                     SR-0364
003730 405-AVANZA-UNA-URL-E. EXIT.                                      SR-0364
003740
003750 410-CALIFICA-UNA-URL SECTION.                                    SR-0364
003760     MOVE ZERO TO WKS-PUNTAJE-URL-WRK                             SR-0364
003770     CALL 'AFCHKURL' USING WKS-URL-TEXTO(WKS-INDICE-TAB)          SR-0364
003780                           WKS-PUNTAJE-URL-WRK                    SR-0364
003790                           WKS-BANDERA-URL-WRK                    SR-0364
003800     ADD WKS-PUNTAJE-URL-WRK TO WKS-SUMA-PUNTAJE-URL              SR-0364
003810     ADD 1 TO WKS-CANT-URLS-SUMADAS.                              SR-0364
003820 410-CALIFICA-UNA-URL-E. EXIT.                                    SR-0364
003830
003840*----------------------------------------------------------------*
003850*   SR-0195 / SR-0261 - CATALOGOS DE PALABRAS Y REMITENTE CORTO  *
003860*----------------------------------------------------------------*
003870 500-DERIVA-CARACTERISTICAS SECTION.                              SR-0364
003880     MOVE 1 TO WKS-INDICE-TAB                                     SR-0364
003890     PERFORM 501-PROCESA-UNA-PAL-FRAUDE                           SR-0364
003900         UNTIL WKS-INDICE-TAB > 58                                SR-0364
003910     MOVE 1 TO WKS-INDICE-TAB                                     SR-0364
003920     PERFORM 503-PROCESA-UNA-PAL-LEGITIMA                         SR-0364
003930         UNTIL WKS-INDICE-TAB > 4                                 SR-0364
003940     MOVE 1 TO WKS-INDICE-TAB                                     SR-0364
003950     PERFORM 505-PROCESA-UNA-PAL-URGENCIA                         SR-0364
003960         UNTIL WKS-INDICE-TAB > 4                                 SR-0364
003970     MOVE 1 TO WKS-INDICE-TAB                                     SR-0364
003980     PERFORM 507-PROCESA-UNA-PAL-ACCION                           SR-0364
003990         UNTIL WKS-INDICE-TAB > 5                                 SR-0364
004000     MOVE 1 TO WKS-INDICE-TAB                                     SR-0364
004010     PERFORM 509-PROCESA-UNA-PAL-DINERO                           SR-0364
004020         UNTIL WKS-INDICE-TAB > 6                                 SR-0364
004030     MOVE 1 TO WKS-INDICE-TAB                                     SR-0364
004040     PERFORM 511-PROCESA-UNA-PAL-CUENTA                           SR-0364
004050         UNTIL WKS-INDICE-TAB > 4                                 SR-0364
004060     MOVE 1 TO WKS-INDICE-TAB                                     SR-0364
004070     PERFORM 513-PROCESA-UNA-PAL-AMENAZA                          SR-0364
004080         UNTIL WKS-INDICE-TAB > 5                                 SR-0364
004090     PERFORM 520-CHECA-REMITENTE-CORTO.                           SR-0364
004100 500-DERIVA-CARACTERISTICAS-E. EXIT.                              SR-0364
004110
004120 501-PROCESA-UNA-PAL-FRAUDE SECTION.                              SR-0364
004130     MOVE PAL-FRAUDE(WKS-INDICE-TAB) TO WKS-AGUJA                 SR-0364
004140     PERFORM 470-CALCULA-LONG-AGUJA                               SR-0364
004150     PERFORM 480-BUSCA-AGUJA-EN-MENSAJE                           SR-0364
004160     IF WKS-SUB-FUE-HALLADA                                       SR-0364
004170        ADD 1 TO WKS-CANT-PAL-FRAUDE                              SR-0364
004180     END-IF                                                       SR-0364
004190     ADD 1 TO WKS-INDICE-TAB.                                     SR-0364
004200 501-PROCESA-UNA-PAL-FRAUDE-E. EXIT.                              SR-0364
004210
004220 503-PROCESA-UNA-PAL-LEGITIMA SECTION.                            SR-0364
004230     MOVE PAL-LEGITIMA(WKS-INDICE-TAB) TO WKS-AGUJA               SR-0364
004240     PERFORM 470-CALCULA-LONG-AGUJA                               SR-0364
004250     PERFORM 480-BUSCA-AGUJA-EN-MENSAJE                           SR-0364
004260     IF WKS-SUB-FUE-HALLADA                                       SR-0364
004270        MOVE 'Y' TO WKS-BAN-PAL-LEGITIMA                          SR-0364
004280     END-IF                                                       SR-0364
004290     ADD 1 TO WKS-INDICE-TAB.                                     SR-0364
004300 503-PROCESA-UNA-PAL-LEGITIMA-E. EXIT.                            SR-0364
004310
004320 505-PROCESA-UNA-PAL-URGENCIA SECTION.                            SR-0364
004330     MOVE PAL-URGENCIA(WKS-INDICE-TAB) TO WKS-AGUJA               SR-0364
004340     PERFORM 470-CALCULA-LONG-AGUJA                               SR-0364
004350     PERFORM 480-BUSCA-AGUJA-EN-MENSAJE                           SR-0364
004360     IF WKS-SUB-FUE-HALLADA                                       SR-0364
004370        MOVE 'Y' TO WKS-BAN-URGENCIA                              SR-0364
004380     END-IF                                                       SR-0364
004390     ADD 1 TO WKS-INDICE-TAB.                                     SR-0364
004400 505-PROCESA-UNA-PAL-URGENCIA-E. EXIT.                            SR-0364
004410
004420 507-PROCESA-UNA-PAL-ACCION SECTION.                              SR-0364
004430     MOVE PAL-ACCION(WKS-INDICE-TAB) TO WKS-AGUJA                 SR-0364
004440     PERFORM 470-CALCULA-LONG-AGUJA                               SR-0364
004450     PERFORM 480-BUSCA-AGUJA-EN-MENSAJE                           SR-0364
004460     IF WKS-SUB-FUE-HALLADA                                       SR-0364
004470        MOVE 'Y' TO WKS-BAN-ACCION                                SR-0364
004480     END-IF                                                       SR-0364
004490     ADD 1 TO WKS-INDICE-TAB.                                     SR-0364
004500 507-PROCESA-UNA-PAL-ACCION-E. EXIT.                              SR-0364
004510
004520 509-PROCESA-UNA-PAL-DINERO SECTION.                              SR-0364
004530     MOVE PAL-DINERO(WKS-INDICE-TAB) TO WKS-AGUJA                 SR-0364
004540     PERFORM 470-CALCULA-LONG-AGUJA                               SR-0364
004550     PERFORM 480-BUSCA-AGUJA-EN-MENSAJE                           SR-0364
004560     IF WKS-SUB-FUE-HALLADA                                       SR-0364
004570        MOVE 'Y' TO WKS-BAN-DINERO                                SR-0364
004580     END-IF                                                       SR-0364
004590     ADD 1 TO WKS-INDICE-TAB.                                     SR-0364
004600 509-PROCESA-UNA-PAL-DINERO-E. EXIT.                              SR-0364
004610
004620 511-PROCESA-UNA-PAL-CUENTA SECTION.                              SR-0364
004630     MOVE PAL-CUENTA(WKS-INDICE-TAB) TO WKS-AGUJA                 SR-0364
004640     PERFORM 470-CALCULA-LONG-AGUJA                               SR-0364
004650     PERFORM 480-BUSCA-AGUJA-EN-MENSAJE                           SR-0364
004660     IF WKS-SUB-FUE-HALLADA                                       SR-0364
004670        MOVE 'Y' TO WKS-BAN-CUENTA                                SR-0364
004680     END-IF                                                       SR-0364
004690     ADD 1 TO WKS-INDICE-TAB.                                     SR-0364
004700 511-PROCESA-UNA-PAL-CUENTA-E. EXIT.                              SR-0364
004710
004720 513-PROCESA-UNA-PAL-AMENAZA SECTION.                             SR-0364
004730     MOVE PAL-AMENAZA(WKS-INDICE-TAB) TO WKS-AGUJA                SR-0364
004740     PERFORM 470-CALCULA-LONG-AGUJA                               SR-0364
004750     PERFORM 480-BUSCA-AGUJA-EN-MENSAJE                           SR-0364
004760     IF WKS-SUB-FUE-HALLADA                                       SR-0364
004770        MOVE 'Y' TO WKS-BAN-AMENAZA                               SR-0364
004780     END-IF                                                       SR-0364
004790     ADD 1 TO WKS-INDICE-TAB.                                     SR-0364
004800 513-PROCESA-UNA-PAL-AMENAZA-E. EXIT.                             SR-0364
004810
004820*----------------------------------------------------------------*
004830*   CALCULA LA LONGITUD REAL (SIN ESPACIOS A LA DERECHA) DE LA   *
004840*   AGUJA DE BUSQUEDA, QUE LLEGA PADEADA A 20 POSICIONES         *
004850*----------------------------------------------------------------*
004860 470-CALCULA-LONG-AGUJA SECTION.                                  SR-0364
004870     MOVE 20 TO WKS-LONG-AGUJA                                    SR-0364
004880     PERFORM 472-RECORTA-UNA-POSICION-AGUJA                       SR-0364
004890         UNTIL WKS-LONG-AGUJA < 1                                 SR-0364
004900            OR WKS-AGUJA(WKS-LONG-AGUJA:1) NOT = SPACE.           SR-0364
004910 470-CALCULA-LONG-AGUJA-E. EXIT.                                  SR-0364
004920
004930 472-RECORTA-UNA-POSICION-AGUJA SECTION.                          SR-0364
004940     SUBTRACT 1 FROM WKS-LONG-AGUJA.                              SR-0364
004950 472-RECORTA-UNA-POSICION-AGUJA-E. EXIT.                          SR-0364
004960
004970*----------------------------------------------------------------*
004980*   BUSCA WKS-AGUJA COMO SUBCADENA DENTRO DEL MENSAJE EN         *
004990*   MAYUSCULAS, DESLIZANDO LA POSICION DE ARRANQUE               *
005000*----------------------------------------------------------------*
005010 480-BUSCA-AGUJA-EN-MENSAJE SECTION.                              SR-0364
005020     MOVE 'N' TO WKS-SUB-HALLADA                                  SR-0364
005030     IF WKS-LONG-AGUJA > ZERO                                     SR-0364
005040        AND WKS-LONG-AGUJA <= WKS-LONG-MENSAJE                    SR-0364
005050        MOVE 1 TO WKS-POS-BUSQUEDA                                SR-0364
005060        PERFORM 482-COMPARA-UNA-POSICION-MSJ                      SR-0364
005070            UNTIL WKS-POS-BUSQUEDA >                              SR-0364
005080                  WKS-LONG-MENSAJE - WKS-LONG-AGUJA + 1           SR-0364
005090     END-IF.                                                      SR-0364
005100 480-BUSCA-AGUJA-EN-MENSAJE-E. EXIT.                              SR-0364
005110
005120 482-COMPARA-UNA-POSICION-MSJ SECTION.                            SR-0364
005130     IF WKS-MENSAJE-MAYUS                                         SR-0364
005140        (WKS-POS-BUSQUEDA:WKS-LONG-AGUJA) =                       SR-0364
005150        WKS-AGUJA(1:WKS-LONG-AGUJA)                               SR-0364
005160        MOVE 'Y' TO WKS-SUB-HALLADA                               SR-0364
005170     END-IF                                                       SR-0364
005180     ADD 1 TO WKS-POS-BUSQUEDA.                                   SR-0364
005190 482-COMPARA-UNA-POSICION-MSJ-E. EXIT.                            SR-0364
005200
005210*----------------------------------------------------------------*
005220*   SR-0261 - REMITENTE CORTO (SHORTCODE) SI, AL QUITARLE '+' Y  *
005230*   '-', QUEDA EN 6 CARACTERES O MENOS                           *
005240*----------------------------------------------------------------*
005250 520-CHECA-REMITENTE-CORTO SECTION.                               SR-0364
005260     MOVE ZERO TO WKS-LONG-REMITENTE-LIMPIO                       SR-0364
005270     MOVE 1 TO WKS-INDICE-CAR                                     SR-0364
005280     PERFORM 522-CUENTA-UN-CARACTER-REMIT                         SR-0364
005290         UNTIL WKS-INDICE-CAR > 20                                SR-0364
005300     IF WKS-LONG-REMITENTE-LIMPIO > ZERO                          SR-0364
005310        AND WKS-LONG-REMITENTE-LIMPIO <= 6                        SR-0364
005320        MOVE 'Y' TO WKS-BAN-REMIT-CORTO                           SR-0364
005330     END-IF.                                                      SR-0364
005340 520-CHECA-REMITENTE-CORTO-E. EXIT.                               SR-0364
005350
005360 522-CUENTA-UN-CARACTER-REMIT SECTION.                            SR-0364
005370     MOVE SI-SENDER(WKS-INDICE-CAR:1) TO WKS-CARACTER             SR-0364
005380     IF WKS-CARACTER NOT = SPACE                                  SR-0364
005390        AND WKS-CARACTER NOT = '+'                                SR-0364
005400        AND WKS-CARACTER NOT = '-'                                SR-0364
005410        ADD 1 TO WKS-LONG-REMITENTE-LIMPIO                        SR-0364
005420     END-IF                                                       SR-0364
005430     ADD 1 TO WKS-INDICE-CAR.                                     SR-0364
005440 522-CUENTA-UN-CARACTER-REMIT-E. EXIT.                            SR-0364
005450
005460*----------------------------------------------------------------*
005470*   SR-0233 / SR-0195 - TABLA DE PUNTAJE SOBRE EL MENSAJE YA     *
005480*   ANALIZADO                                                    *
005490*----------------------------------------------------------------*
005500 600-CALCULA-PUNTAJE SECTION.
005510     IF WKS-CANT-URLS > ZERO
005520        COMPUTE WKS-PUNTAJE ROUNDED =
005530                WKS-PUNTAJE + (WKS-PROMEDIO-URL * 0.4)
005540     END-IF
005550     COMPUTE WKS-PUNTOS-PAL-FRAUDE = WKS-CANT-PAL-FRAUDE * 10
005560     IF WKS-PUNTOS-PAL-FRAUDE > 30
005570        MOVE 30 TO WKS-PUNTOS-PAL-FRAUDE
005580     END-IF
005590     ADD WKS-PUNTOS-PAL-FRAUDE TO WKS-PUNTAJE
005600     IF WKS-HAY-URGENCIA
005610        ADD 15 TO WKS-PUNTAJE
005620     END-IF
005630     IF WKS-HAY-ACCION
005640        ADD 10 TO WKS-PUNTAJE
005650     END-IF
005660     IF WKS-HAY-DINERO
005670        ADD 15 TO WKS-PUNTAJE
005680     END-IF
005690     IF WKS-HAY-CUENTA
005700        ADD 12 TO WKS-PUNTAJE
005710     END-IF
005720     IF WKS-HAY-AMENAZA
005730        ADD 20 TO WKS-PUNTAJE
005740     END-IF
005750     IF WKS-CANT-EXCLAMACIONES > 2
005760        ADD 10 TO WKS-PUNTAJE
005770     END-IF
005780     IF WKS-RAZON-MAYUSCULAS > 0.3
005790        ADD 10 TO WKS-PUNTAJE
005800     END-IF
005810     IF WKS-REMITENTE-ES-CORTO AND NOT WKS-HAY-PAL-LEGITIMA
005820        ADD 10 TO WKS-PUNTAJE
005830     END-IF
005840     IF WKS-HAY-PAL-LEGITIMA
005850        SUBTRACT 20 FROM WKS-PUNTAJE
005860     END-IF.
005870 600-CALCULA-PUNTAJE-E. EXIT.
005880
005890*----------------------------------------------------------------*
005900*   SR-0308 - LA CLASIFICACION FINAL LA HACE AFNVLRG             *
005910*----------------------------------------------------------------*
005920 700-ARMA-DETALLE SECTION.
005930     MOVE SI-SENDER TO SD-SENDER
005940     MOVE WKS-PUNTAJE TO WKS-PUNTAJE-ENTRADA-NVL
005950     CALL 'AFNVLRG' USING WKS-PUNTAJE-ENTRADA-NVL
005960                          WKS-PUNTAJE-SALIDA
005970                          SD-RISK-LEVEL
005980                          SD-SCAM-FLAG
005990     MOVE WKS-PUNTAJE-SALIDA TO SD-RISK-SCORE
006000     MOVE WKS-CANT-URLS TO SD-URL-COUNT
006010     MOVE WKS-PROMEDIO-URL TO SD-AVG-URL-RISK.
006020 700-ARMA-DETALLE-E. EXIT.

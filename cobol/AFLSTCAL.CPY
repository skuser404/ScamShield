000010******************************************************************
000020*        COPY AFLSTCAL - TABLAS DEL ANALISIS DE LLAMADAS         *
000030*   CATALOGO DE CODIGOS DE PAIS DE RIESGO Y DE CORRIDAS DE       *
000040*   DIGITOS SECUENCIALES USADOS POR AFANLCL.  MISMO ARMADO DE    *
000050*   FILLER + REDEFINES + OCCURS QUE TABLA-DIAS EN CIERRES1.       *
000060******************************************************************
000070*----------------------------------------------------------------*
000080*   CODIGOS DE PAIS CONSIDERADOS DE ALTO RIESGO                  *
000090*----------------------------------------------------------------*
000100 01  TABLA-PAISES-RIESGO.
000110     02  FILLER                  PIC X(04) VALUE '+375'.
000120     02  FILLER                  PIC X(04) VALUE '+371'.
000130     02  FILLER                  PIC X(04) VALUE '+254'.
000140     02  FILLER                  PIC X(04) VALUE '+234'.
000150     02  FILLER                  PIC X(04) VALUE '+233'.
000160     02  FILLER                  PIC X(04) VALUE '+880'.
000170     02  FILLER                  PIC X(04) VALUE '+92 '.
000180     02  FILLER                  PIC X(04) VALUE '+62 '.
000190     02  FILLER                  PIC X(04) VALUE '+84 '.
000200 01  TAB-PAISES-RIESGO REDEFINES TABLA-PAISES-RIESGO.
000210     02  PAIS-RIESGO             PIC X(04) OCCURS 9 TIMES.
000220
000230*----------------------------------------------------------------*
000240*   CORRIDAS DE 4 DIGITOS, ASCENDENTES Y DESCENDENTES             *
000250*----------------------------------------------------------------*
000260 01  TABLA-CORRIDAS-DIGITOS.
000270     02  FILLER                  PIC X(04) VALUE '0123'.
000280     02  FILLER                  PIC X(04) VALUE '1234'.
000290     02  FILLER                  PIC X(04) VALUE '2345'.
000300     02  FILLER                  PIC X(04) VALUE '3456'.
000310     02  FILLER                  PIC X(04) VALUE '4567'.
000320     02  FILLER                  PIC X(04) VALUE '5678'.
000330     02  FILLER                  PIC X(04) VALUE '6789'.
000340     02  FILLER                  PIC X(04) VALUE '3210'.
000350     02  FILLER                  PIC X(04) VALUE '4321'.
000360     02  FILLER                  PIC X(04) VALUE '5432'.
000370     02  FILLER                  PIC X(04) VALUE '6543'.
000380     02  FILLER                  PIC X(04) VALUE '7654'.
000390     02  FILLER                  PIC X(04) VALUE '8765'.
000400     02  FILLER                  PIC X(04) VALUE '9876'.
000410 01  TAB-CORRIDAS-DIGITOS REDEFINES TABLA-CORRIDAS-DIGITOS.
000420     02  CORRIDA-DIGITOS         PIC X(04) OCCURS 14 TIMES.

000010******************************************************************
000020* PROGRAMA    : AFFMTTEL                                         *
000030* APLICACION  : AFISHIELD - DETECCION DE FRAUDE TELEFONICO       *
000040* TIPO        : SUBPROGRAMA (CALLED)                             *
000050* DESCRIPCION : RECIBE UN NUMERO DE TELEFONO EN CUALQUIER        *
000060*             : FORMATO Y DEVUELVE UNA PRESENTACION LEGIBLE.     *
000070*             : DE 10 DIGITOS ARMA (AAA) BBB-CCCC, DE 11 DIGITOS *
000080*             : ARMA +A (BBB) CCC-DDDD, EN CUALQUIER OTRO CASO   *
000090*             : DEVUELVE EL NUMERO TAL COMO LLEGO.               *
000100* ARCHIVOS    : NO APLICA                                        *
000110* PROGRAMA(S) : NINGUNO - ES LLAMADO POR AFANLCL                 *
000120******************************************************************
000130*                C A M B I O S   A L   P R O G R A M A           *
000140*------------------------------------------------------------------
000150* FECHA     PROGRAMADOR        TICKET    DESCRIPCION              *
000160* --------  -----------------  --------  ------------------------ *
000170* 14/03/86  M.A. SAGASTUME     N/A       VERSION INICIAL, SOLO   *
000180*                                        FORMATO DE 10 DIGITOS   *
000190* 09/10/88  M.A. SAGASTUME     SR-0112   SE AGREGA FORMATO DE    *
000200*                                        11 DIGITOS CON PAIS     *
000210* 25/05/91  E. DE LEON         SR-0167   SE AGREGA ENMASCARADO   *
000220*                                        DE AUDITORIA DE LOS     *
000230*                                        ULTIMOS 4 DIGITOS       *
000240* 02/02/94  E. DE LEON         SR-0220   LIMPIEZA DE COMENTARIOS *
000250* 08/08/96  V.H. ORELLANA      SR-0268   NUMEROS QUE NO CUMPLEN  *
000260*                                        10 O 11 DIGITOS QUEDAN  *
000270*                                        SIN FORMATEAR           *
000280* 21/12/98  V.H. ORELLANA      Y2K-007   REVISION Y2K - PROGRAMA *
000290*                                        NO MANEJA FECHAS, SIN   *
000300*                                        CAMBIOS DE DATOS        *
000310* 14/06/99  V.H. ORELLANA      Y2K-007   CIERRE DE CERTIFICACION *
000320*                                        Y2K PARA ESTE MODULO    *
000330* 19/04/02  C. PINEDA          SR-0318   SE AMPLIA TABLA DE      *
000340*                                        CARACTERES IGNORADOS   *
000350* 14/01/05  J. MENDEZ          SR-0360   SE REESTRUCTURAN LOS   *
000360*                                        CICLOS DE LIMPIEZA DEL *
000370*                                        NUMERO A PARRAFOS DE   *
000380*                                        ENTRADA Y SALIDA UNICA *
000390*                                        SEGUN ESTANDAR DEL      *
000400*                                        DEPARTAMENTO            *
000410* 09/04/05  C. PINEDA          SR-0367   SE QUITA EL DESPLIEGUE *
000420*                                        DE AUDITORIA LOCAL POR *
000430*                                        DISPLAY; EL PROGRAMA   *
000440*                                        ES SOLO DE FORMATO Y NO *
000450*                                        ESTA EN EL ALCANCE DEL *
000460*                                        PROYECTO DE LOTE        *
000470******************************************************************
000480 IDENTIFICATION DIVISION.
000490 PROGRAM-ID.                   AFFMTTEL.
000500 AUTHOR.                       M.A. SAGASTUME.
000510 INSTALLATION.                 DEPARTAMENTO DE SISTEMAS.
000520 DATE-WRITTEN.                 14/03/86.
000530 DATE-COMPILED.                14/01/05.
000540 SECURITY.                     CONFIDENCIAL - USO INTERNO.     SR-0367
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SPECIAL-NAMES.
000580     C01 IS TOP-OF-FORM
000590     CLASS DIGITO-VALIDO IS '0' THRU '9'.
000600 DATA DIVISION.
000610 WORKING-STORAGE SECTION.
000620*----------------------------------------------------------------*
000630*   CARACTERES QUE SE DESCARTAN AL LIMPIAR EL NUMERO RECIBIDO     *
000640*----------------------------------------------------------------*
000650 01  TABLA-CARACT-IGNORADOS.
000660     02  FILLER                  PIC X(01) VALUE SPACE.
000670     02  FILLER                  PIC X(01) VALUE '-'.
000680     02  FILLER                  PIC X(01) VALUE '('.
000690     02  FILLER                  PIC X(01) VALUE ')'.
000700     02  FILLER                  PIC X(01) VALUE '+'.
000710     02  FILLER                  PIC X(01) VALUE '.'.
000720 01  TAB-CARACT-IGNORADOS REDEFINES TABLA-CARACT-IGNORADOS.
000730     02  CARACT-IGNORADO         PIC X(01) OCCURS 6 TIMES.
000740*----------------------------------------------------------------*
000750*   SOLO DIGITOS DEL NUMERO RECIBIDO, JUSTIFICADO A LA IZQUIERDA  *
000760*----------------------------------------------------------------*
000770 01  WKS-DIGITOS-ENTRADA          PIC X(20) VALUE SPACES.
000780 01  WKS-DIGITOS-10 REDEFINES WKS-DIGITOS-ENTRADA.
000790     02  WKS-D10-AREA             PIC X(03).
000800     02  WKS-D10-CENTRAL          PIC X(03).
000810     02  WKS-D10-FINAL            PIC X(04).
000820     02  FILLER                  PIC X(10).
000830 01  WKS-DIGITOS-11 REDEFINES WKS-DIGITOS-ENTRADA.
000840     02  WKS-D11-PAIS             PIC X(01).
000850     02  WKS-D11-AREA             PIC X(03).
000860     02  WKS-D11-CENTRAL          PIC X(03).
000870     02  WKS-D11-FINAL            PIC X(04).
000880     02  FILLER                  PIC X(09).
000890 01  WKS-LONGITUD                 PIC 9(02) COMP VALUE ZERO.
000900 01  WKS-INDICE-CAR               PIC 9(02) COMP VALUE ZERO.
000910 01  WKS-INDICE-IGN                PIC 9(01) COMP VALUE ZERO.
000920 01  WKS-CARACTER                 PIC X(01) VALUE SPACE.
000930 01  WKS-ES-IGNORADO               PIC X(01) VALUE 'N'.
000940     88  WKS-CARACTER-SE-IGNORA           VALUE 'Y'.
000950 LINKAGE SECTION.
000960 01  LK-NUMERO-ENTRADA             PIC X(20).
000970 01  LK-NUMERO-FORMATEADO          PIC X(20).
000980 PROCEDURE DIVISION USING LK-NUMERO-ENTRADA
000990                           LK-NUMERO-FORMATEADO.
001000 100-PRINCIPAL SECTION.
001010     PERFORM 200-LIMPIA-NUMERO
001020     EVALUATE WKS-LONGITUD
001030         WHEN 10
001040             PERFORM 410-FORMATEA-10-DIGITOS
001050         WHEN 11
001060             PERFORM 420-FORMATEA-11-DIGITOS
001070         WHEN OTHER
001080             MOVE LK-NUMERO-ENTRADA TO LK-NUMERO-FORMATEADO
001090     END-EVALUATE
001100     GOBACK.
001110 100-PRINCIPAL-E. EXIT.
001120
001130*----------------------------------------------------------------*
001140*   SR-0318 - SE CONSERVA SOLO LOS DIGITOS, DESCARTANDO LOS      *
001150*   CARACTERES DE LA TABLA DE IGNORADOS Y CUALQUIER OTRO QUE NO  *
001160*   SEA NUMERICO                                                 *
001170*----------------------------------------------------------------*
001180 200-LIMPIA-NUMERO SECTION.
001190     MOVE SPACES TO WKS-DIGITOS-ENTRADA
001200     MOVE ZERO TO WKS-LONGITUD
001210     MOVE 1 TO WKS-INDICE-CAR                                     SR-0360
001220     PERFORM 205-CLASIFICA-UN-CARACTER                            SR-0360
001230         UNTIL WKS-INDICE-CAR > 20.                               SR-0360
001240 200-LIMPIA-NUMERO-E. EXIT.
001250
001260 205-CLASIFICA-UN-CARACTER SECTION.                               SR-0360
001270     MOVE LK-NUMERO-ENTRADA(WKS-INDICE-CAR:1) TO WKS-CARACTER
001280     PERFORM 210-CLASIFICA-CARACTER
001290     IF WKS-CARACTER IS DIGITO-VALIDO
001300        AND NOT WKS-CARACTER-SE-IGNORA
001310        ADD 1 TO WKS-LONGITUD
001320        MOVE WKS-CARACTER TO
001330             WKS-DIGITOS-ENTRADA(WKS-LONGITUD:1)
001340     END-IF
001350     ADD 1 TO WKS-INDICE-CAR.                                     SR-0360
001360 205-CLASIFICA-UN-CARACTER-E. EXIT.                               SR-0360
001370
001380 210-CLASIFICA-CARACTER SECTION.
001390     MOVE 'N' TO WKS-ES-IGNORADO
001400     MOVE 1 TO WKS-INDICE-IGN                                     SR-0360
001410     PERFORM 215-COMPARA-UN-IGNORADO                              SR-0360
001420         UNTIL WKS-INDICE-IGN > 6.                                SR-0360
001430 210-CLASIFICA-CARACTER-E. EXIT.
001440
001450 215-COMPARA-UN-IGNORADO SECTION.                                 SR-0360
001460     IF WKS-CARACTER = CARACT-IGNORADO(WKS-INDICE-IGN)
001470        MOVE 'Y' TO WKS-ES-IGNORADO
001480     END-IF
001490     ADD 1 TO WKS-INDICE-IGN.                                     SR-0360
001500 215-COMPARA-UN-IGNORADO-E. EXIT.                                 SR-0360
001510
001520 410-FORMATEA-10-DIGITOS SECTION.
001530     STRING '(' DELIMITED BY SIZE
001540            WKS-D10-AREA DELIMITED BY SIZE
001550            ') ' DELIMITED BY SIZE
001560            WKS-D10-CENTRAL DELIMITED BY SIZE
001570            '-' DELIMITED BY SIZE
001580            WKS-D10-FINAL DELIMITED BY SIZE
001590            INTO LK-NUMERO-FORMATEADO
001600     END-STRING.
001610 410-FORMATEA-10-DIGITOS-E. EXIT.
001620
001630 420-FORMATEA-11-DIGITOS SECTION.
001640     STRING '+' DELIMITED BY SIZE
001650            WKS-D11-PAIS DELIMITED BY SIZE
001660            ' (' DELIMITED BY SIZE
001670            WKS-D11-AREA DELIMITED BY SIZE
001680            ') ' DELIMITED BY SIZE
001690            WKS-D11-CENTRAL DELIMITED BY SIZE
001700            '-' DELIMITED BY SIZE
001710            WKS-D11-FINAL DELIMITED BY SIZE
001720            INTO LK-NUMERO-FORMATEADO
001730     END-STRING.
001740 420-FORMATEA-11-DIGITOS-E. EXIT.
